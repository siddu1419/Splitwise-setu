000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RUN-CONTROL-REPORT-LINE.
000030 AUTHOR. DST. MODIFIED BY J PELLETIER.
000040 INSTALLATION. DST SYSTEMS INC - KANSAS CITY.
000050 DATE WRITTEN. 06/30/1990.
000060 DATE COMPILED. 09/04/2001.
000070 SECURITY. NONE.
000080*----------------------------------------------------------------
000090* RUN-CONTROL-REPORT-LINE  -  SHARED EXPENSE LEDGER SYSTEM (SELS)
000100* PRINT-LINE LAYOUT FOR THE END-OF-RUN CONTROL-BREAK SUMMARY
000110* WRITTEN BY ESE.TIP20 (SPLIT ENGINE COUNTS/TOTAL) AND SSU.TIP21
000120* (SETTLEMENT COUNT). ONE HEADING LINE, ONE TOTALS LINE PER RUN.
000130*----------------------------------------------------------------
000140* CHANGE LOG
000150*  06/30/90 JP  CR-9021  ORIGINAL REPORT LINE FOR THE PILOT RUN
000160*                        CONTROL SHEET (COUNTS ONLY).
000170*  11/11/91 TO  CR-9145  ADDED RPT-TOTAL-AMOUNT - OPERATIONS
000180*                        WANTED A DOLLAR CONTROL TOTAL TOO.
000190*  04/06/93 TO  CR-9310  ADDED RPT-SHARES-SETTLED COLUMN FOR THE
000200*                        SETTLEMENT PASS.
000210*  02/09/95 MS  CR-9515  ADDED RPT-RECORD-TYPE-CD HEADER/DETAIL
000220*                        SWITCH SO ONE LAYOUT SERVES BOTH LINES.
000230*  07/18/96 MS  CR-9634  ADDED RPT-PAGE-HEADING-AREA REDEFINES -
000240*                        MULTI-PAGE RUNS NEEDED A RUN DATE/PAGE
000250*                        NUMBER ON EACH PAGE HEADING.
000260*  06/30/98 SK  CR-9866  RECOMPILED, NO LAYOUT CHANGE.
000270*  10/19/98 SK  CR-9865  YEAR-2000 REVIEW - NO DATE FIELDS ON
000280*                        THIS REPORT LINE. NO CHANGE REQUIRED.
000290*  09/04/01 DN  CR-0143  RECOMPILED AFTER COMPILER UPGRADE - SAME
000300*                        UPGRADE COVERED BY SHR.TIP13 CR-0142.
000310*----------------------------------------------------------------
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT RUN-CONTROL-REPORT-LINE ASSIGN TO "RPTFILE".
000390 DATA DIVISION.
000400 FILE SECTION.
000410* CONTROL REPORT - ONE HEADING LINE FOLLOWED BY ONE TOTALS LINE
000420* PER BATCH RUN. PRINTER SPACING IS HANDLED BY THE WRITING
000430* PROGRAM (SEE ESE.TIP20 P990-PRINT-REPORT).
000440 FD  RUN-CONTROL-REPORT-LINE.
000450 01  RUN-CONTROL-REPORT-LINE.
000460     05  RPT-RECORD-TYPE-CD            PIC X(1).
000470         88  RPT-RECORD-TYPE-HEADER        VALUE 'H'.
000480         88  RPT-RECORD-TYPE-DETAIL        VALUE 'D'.
000490     05  RPT-HEADING-AREA.
000500         10  RPT-HEADING-TEXT          PIC X(60).
000510         10  FILLER                    PIC X(72).
000520     05  RPT-DETAIL-AREA REDEFINES RPT-HEADING-AREA.
000530         10  RPT-EXPENSES-READ         PIC ZZ,ZZ9.
000540         10  FILLER                    PIC X(5).
000550         10  RPT-EXPENSES-ACCEPTED     PIC ZZ,ZZ9.
000560         10  FILLER                    PIC X(5).
000570         10  RPT-EXPENSES-REJECTED     PIC ZZ,ZZ9.
000580         10  FILLER                    PIC X(5).
000590         10  RPT-TOTAL-AMOUNT-EDIT     PIC ZZZ,ZZZ,ZZ9.99.
000600         10  FILLER                    PIC X(5).
000610         10  RPT-SHARES-SETTLED        PIC ZZ,ZZ9.
000620         10  FILLER                    PIC X(24).
000630     05  RPT-DETAIL-NUMERIC-AREA REDEFINES RPT-HEADING-AREA.
000640         10  RPT-EXPENSES-READ-NBR     PIC 9(5).
000650         10  RPT-EXPENSES-ACCEPTED-NBR PIC 9(5).
000660         10  RPT-EXPENSES-REJECTED-NBR PIC 9(5).
000670         10  RPT-TOTAL-AMOUNT-NBR      PIC 9(9)V99.
000680         10  RPT-SHARES-SETTLED-NBR    PIC 9(5).
000690         10  FILLER                    PIC X(105).
000700     05  RPT-PAGE-HEADING-AREA REDEFINES RPT-HEADING-AREA.
000710         10  RPT-PAGE-RUN-DTE          PIC 9(8).
000720         10  RPT-PAGE-NBR              PIC 9(3).
000730         10  FILLER                    PIC X(121).
000740 WORKING-STORAGE SECTION.
000750 77  WS-RPT-LINE-COUNT             PIC 9(3)  COMP.
000760 77  WS-RPT-PAGE-COUNT             PIC 9(3)  COMP.
000770 01  WS-RPT-EOF-SWITCH             PIC X(1)  VALUE 'N'.
000780     88  WS-RPT-EOF                    VALUE 'Y'.
000790 PROCEDURE DIVISION.
000800* THIS STUB EXISTS SO THE LAYOUT ABOVE CAN BE CATALOGUED AND
000810* FIELD-COUNTED BY THE COPYBOOK LIBRARIAN JOB (OPS RUNBOOK
000820* SELS-003). THE REAL REPORT-WRITING LOGIC LIVES IN ESE.TIP20
000830* AND SSU.TIP21.
000840 P000-MAIN-CONTROL.
000850     MOVE ZERO TO WS-RPT-LINE-COUNT.
000860     PERFORM P010-COUNT-ONE-LINE
000870         VARYING WS-RPT-PAGE-COUNT FROM 1 BY 1
000880         UNTIL WS-RPT-PAGE-COUNT > 1.
000890     STOP RUN.
000900 P010-COUNT-ONE-LINE.
000910     ADD 1 TO WS-RPT-LINE-COUNT.

000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. EXPENSE-SPLIT-ENGINE.
000030 AUTHOR. DST. MODIFIED BY R HALVORSEN.
000040 INSTALLATION. DST SYSTEMS INC - KANSAS CITY.
000050 DATE WRITTEN. 04/02/1987.
000060 DATE COMPILED. 02/23/2003.
000070 SECURITY. NONE.
000080*----------------------------------------------------------------
000090* EXPENSE-SPLIT-ENGINE  -  SHARED EXPENSE LEDGER SYSTEM (SELS)
000100* MAIN BATCH DRIVER. FOR EACH EXPENSE HEADER ON EXPENSE-FILE,
000110* READS ITS SHARE RECORDS FROM EXPENSE-SHARE-FILE, CONFIRMS
000120* EVERY PARTICIPANT IS A MEMBER OF THE OWNING GROUP, APPLIES
000130* THE SPLIT RULE NAMED BY EXP-SPLIT-TYPE (EQUAL, UNEQUAL OR
000140* PERCENTAGE), VALIDATES THE RESULT AND WRITES THE FINISHED
000150* EXPENSE AND SHARE RECORDS TO THE -OUT FILES. EXPENSES THAT
000160* FAIL VALIDATION ARE WRITTEN TO REJECTS-FILE INSTEAD AND ARE
000170* NOT CARRIED TO THE -OUT FILES.
000180*----------------------------------------------------------------
000190* CHANGE LOG
000200*  04/02/87 RH  CR-8712  ORIGINAL PROGRAM - EQUAL SPLIT ONLY,
000210*                        PILOT GROUPS WERE CAPPED AT 10 MEMBERS.
000220*  09/02/87 RH  CR-8737  ADDED GROUP-FILE MEMBERSHIP CHECK -
000230*                        PILOT FEEDBACK: A PARTICIPANT WHO HAD
000240*                        LEFT THE GROUP WAS STILL BEING BILLED.
000250*  01/14/89 JP  CR-8908  ADDED UNEQUAL SPLIT RULE.
000260*  06/30/90 JP  CR-9022  ADDED PERCENTAGE SPLIT RULE AND THE
000270*                        REJECTS-FILE - REJECTED EXPENSES USED
000280*                        TO SIMPLY ABEND THE WHOLE RUN.
000290*  11/11/91 TO  CR-9146  GROUP LOOKUP MOVED FROM A SORTED SCAN
000300*                        OF GROUP-FILE PER EXPENSE TO A ONE-TIME
000310*                        LOAD INTO WS-GROUP-TABLE - GROUP-FILE
000320*                        IS NOW READ ONLY ONCE PER RUN.
000330*  04/06/93 TO  CR-9311  EQUAL SPLIT REMAINDER FIX - LAST SHARE
000340*                        IN THE GROUP NOW ABSORBS THE ROUNDING
000350*                        DIFFERENCE SO THE SHARES FOOT TO THE
000360*                        EXPENSE AMOUNT EXACTLY.
000370*  02/09/95 MS  CR-9516  RECONCILED THIS ENGINE'S UNEQUAL AND
000380*                        PERCENTAGE COMPARES WITH THE ON-LINE
000390*                        FRONT END'S RULES - DROPPED THE 1-CENT
000400*                        TOLERANCE BAND, EXACT COMPARE ONLY, AND
000410*                        PERCENTAGE IS 0-1 FRACTION ONLY (THE
000420*                        0-100 FORM IS NO LONGER ACCEPTED HERE).
000430*  05/23/97 MS  CR-9745  ADDED THE END-OF-RUN CONTROL REPORT.
000440*  10/19/98 SK  CR-9867  YEAR-2000 REVIEW - EXP-DATE ALREADY
000450*                        CARRIES A 4-DIGIT CENTURY. NO CHANGE.
000460*  02/23/03 DN  CR-0312  RECOMPILED - REBUILT AFTER MOVE TO THE
000470*                        NEW SOURCE LIBRARY (SELS.SRCLIB).
000480*----------------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT GROUP-FILE ASSIGN TO "GRPFILE".
000560     SELECT EXPENSE-FILE ASSIGN TO "EXPFILE".
000570     SELECT EXPENSE-SHARE-FILE ASSIGN TO "SHRFILE".
000580     SELECT EXPENSE-OUT ASSIGN TO "EXPOUT".
000590     SELECT EXPENSE-SHARE-OUT ASSIGN TO "SHROUT".
000600     SELECT REJECTS-FILE ASSIGN TO "REJFILE".
000610     SELECT RUN-CONTROL-REPORT-LINE ASSIGN TO "RPTFILE".
000620 DATA DIVISION.
000630 FILE SECTION.
000640* GROUP MASTER FILE, SORTED ASCENDING BY GRP-ID - READ ONCE AT
000650* START OF RUN AND LOADED INTO WS-GROUP-TABLE (SEE GRP.TIP10).
000660 FD  GROUP-FILE.
000670 01  GROUP-FILE-RECORD.
000680     05  GRP-ID                        PIC 9(9).
000690     05  GRP-NAME                      PIC X(50).
000700     05  GRP-NAME-ABBREV-AREA REDEFINES GRP-NAME.
000710         10  GRP-NAME-FIRST-20         PIC X(20).
000720         10  FILLER                    PIC X(30).
000730     05  GRP-DESC                      PIC X(100).
000740     05  GRP-CREATED-BY                PIC 9(9).
000750     05  GRP-STATUS-CDE                PIC X(1).
000760         88  GRP-STATUS-ACTIVE             VALUE 'A'.
000770         88  GRP-STATUS-CLOSED             VALUE 'C'.
000780     05  GRP-MEMBER-COUNT              PIC 9(3).
000790     05  GRP-MEMBER-TABLE.
000800         10  GRP-MEMBER-ENTRY OCCURS 50 TIMES.
000810             15  GRP-MEMBER-ID         PIC 9(9).
000820     05  GRP-MEMBER-TABLE-EDIT REDEFINES GRP-MEMBER-TABLE.
000830         10  GRP-MEMBER-ID-EDIT OCCURS 50 TIMES PIC X(9).
000840     05  GRP-LAST-ACTIVITY-DTE.
000850         10  GRP-LAST-ACTIVITY-YYYY-DTE.
000860             15  GRP-LAST-ACTIVITY-CC-DTE  PIC 9(2).
000870             15  GRP-LAST-ACTIVITY-YY-DTE  PIC 9(2).
000880         10  GRP-LAST-ACTIVITY-MM-DTE      PIC 9(2).
000890         10  GRP-LAST-ACTIVITY-DD-DTE      PIC 9(2).
000900     05  GRP-LAST-ACTIVITY-DTE-NBR REDEFINES GRP-LAST-ACTIVITY-DTE
000910                               PIC 9(8).
000920     05  FILLER                        PIC X(20).
000930* EXPENSE TRANSACTION FILE, ARRIVAL ORDER (SEE EXP.TIP12).
000940 FD  EXPENSE-FILE.
000950 01  EXPENSE-FILE-RECORD.
000960     05  EXP-ID                        PIC 9(9).
000970     05  EXP-DESCRIPTION               PIC X(100).
000980     05  EXP-DESCRIPTION-RPT-AREA REDEFINES EXP-DESCRIPTION.
000990         10  EXP-DESCRIPTION-SHORT     PIC X(40).
001000         10  FILLER                    PIC X(60).
001010     05  EXP-AMOUNT                    PIC S9(9)V99.
001020     05  EXP-AMOUNT-UNSIGNED REDEFINES EXP-AMOUNT PIC 9(9)V99.
001030     05  EXP-GROUP-ID                  PIC 9(9).
001040     05  EXP-PAID-BY-ID                PIC 9(9).
001050     05  EXP-SPLIT-TYPE                PIC X(1).
001060         88  EXP-SPLIT-EQUAL               VALUE '1'.
001070         88  EXP-SPLIT-UNEQUAL             VALUE '2'.
001080         88  EXP-SPLIT-PERCENTAGE          VALUE '3'.
001090     05  EXP-SHARE-COUNT               PIC 9(3).
001100     05  EXP-DATE                      PIC 9(8).
001110     05  EXP-DATE-GROUP REDEFINES EXP-DATE.
001120         10  EXP-DATE-YYYY-DTE.
001130             15  EXP-DATE-CC-DTE       PIC 9(2).
001140             15  EXP-DATE-YY-DTE       PIC 9(2).
001150         10  EXP-DATE-MM-DTE           PIC 9(2).
001160         10  EXP-DATE-DD-DTE           PIC 9(2).
001170     05  EXP-STATUS-CDE                PIC X(1).
001180         88  EXP-STATUS-ACCEPTED           VALUE 'A'.
001190         88  EXP-STATUS-REJECTED           VALUE 'R'.
001200         88  EXP-STATUS-PENDING            VALUE 'P'.
001210     05  FILLER                        PIC X(15).
001220* EXPENSE SHARE TRANSACTION FILE - EXP-SHARE-COUNT RECORDS PER
001230* EXPENSE, GROUPED BY SHR-EXPENSE-ID (SEE SHR.TIP13).
001240 FD  EXPENSE-SHARE-FILE.
001250 01  EXPENSE-SHARE-FILE-RECORD.
001260     05  SHR-ID                        PIC 9(9).
001270     05  SHR-ID-EDIT-AREA REDEFINES SHR-ID.
001280         10  SHR-ID-PREFIX             PIC 9(3).
001290         10  SHR-ID-SEQUENCE           PIC 9(6).
001300     05  SHR-EXPENSE-ID                PIC 9(9).
001310     05  SHR-USER-ID                   PIC 9(9).
001320     05  SHR-AMOUNT                    PIC S9(7)V99.
001330     05  SHR-AMOUNT-UNSIGNED REDEFINES SHR-AMOUNT PIC 9(7)V99.
001340     05  SHR-PERCENTAGE                PIC S9V9(4).
001350     05  SHR-SETTLED                   PIC X(1).
001360         88  SHR-IS-SETTLED                VALUE 'Y'.
001370         88  SHR-NOT-SETTLED               VALUE 'N'.
001380     05  SHR-STATUS-CDE                PIC X(1).
001390         88  SHR-STATUS-ACCEPTED           VALUE 'A'.
001400         88  SHR-STATUS-REJECTED           VALUE 'R'.
001410     05  FILLER                        PIC X(20).
001420* ACCEPTED-EXPENSE OUTPUT - SAME SHAPE AS EXPENSE-FILE PLUS THE
001430* RESOLVED STATUS CODE.
001440 FD  EXPENSE-OUT.
001450 01  EXPENSE-OUT-RECORD.
001460     05  EXPO-ID                       PIC 9(9).
001470     05  EXPO-DESCRIPTION              PIC X(100).
001480     05  EXPO-AMOUNT                   PIC S9(9)V99.
001490     05  EXPO-GROUP-ID                 PIC 9(9).
001500     05  EXPO-PAID-BY-ID               PIC 9(9).
001510     05  EXPO-SPLIT-TYPE               PIC X(1).
001520     05  EXPO-SHARE-COUNT              PIC 9(3).
001530     05  EXPO-DATE                     PIC 9(8).
001540     05  EXPO-STATUS-CDE               PIC X(1).
001550     05  FILLER                        PIC X(15).
001560* COMPUTED-SHARE OUTPUT - SAME SHAPE AS EXPENSE-SHARE-FILE WITH
001570* SHRO-AMOUNT/SHRO-PERCENTAGE NOW RESOLVED.
001580 FD  EXPENSE-SHARE-OUT.
001590 01  EXPENSE-SHARE-OUT-RECORD.
001600     05  SHRO-ID                       PIC 9(9).
001610     05  SHRO-EXPENSE-ID               PIC 9(9).
001620     05  SHRO-USER-ID                  PIC 9(9).
001630     05  SHRO-AMOUNT                   PIC S9(7)V99.
001640     05  SHRO-PERCENTAGE               PIC S9V9(4).
001650     05  SHRO-SETTLED                  PIC X(1).
001660     05  FILLER                        PIC X(20).
001670* ONE LINE PER REJECTED EXPENSE - ID, FAILING RULE'S MESSAGE,
001680* AND THE EXPENSE AMOUNT.
001690 FD  REJECTS-FILE.
001700 01  REJECTS-FILE-RECORD.
001710     05  REJ-EXP-ID                    PIC 9(9).
001720     05  FILLER                        PIC X(2)  VALUE SPACES.
001730     05  REJ-MESSAGE-TEXT              PIC X(80).
001740     05  FILLER                        PIC X(2)  VALUE SPACES.
001750     05  REJ-EXP-AMOUNT-EDIT           PIC Z(7)9.99-.
001760     05  FILLER                        PIC X(10).
001770* END-OF-RUN CONTROL REPORT LINE (SEE RPT.TIP23).
001780 FD  RUN-CONTROL-REPORT-LINE.
001790 01  RUN-CONTROL-REPORT-LINE.
001800     05  RPT-RECORD-TYPE-CD            PIC X(1).
001810         88  RPT-RECORD-TYPE-HEADER        VALUE 'H'.
001820         88  RPT-RECORD-TYPE-DETAIL        VALUE 'D'.
001830     05  RPT-HEADING-AREA.
001840         10  RPT-HEADING-TEXT          PIC X(60).
001850         10  FILLER                    PIC X(72).
001860     05  RPT-DETAIL-AREA REDEFINES RPT-HEADING-AREA.
001870         10  RPT-EXPENSES-READ         PIC ZZ,ZZ9.
001880         10  FILLER                    PIC X(5).
001890         10  RPT-EXPENSES-ACCEPTED     PIC ZZ,ZZ9.
001900         10  FILLER                    PIC X(5).
001910         10  RPT-EXPENSES-REJECTED     PIC ZZ,ZZ9.
001920         10  FILLER                    PIC X(5).
001930         10  RPT-TOTAL-AMOUNT-EDIT     PIC ZZZ,ZZZ,ZZ9.99.
001940         10  FILLER                    PIC X(5).
001950         10  RPT-SHARES-SETTLED        PIC ZZ,ZZ9.
001960         10  FILLER                    PIC X(24).
001970 WORKING-STORAGE SECTION.
001980* IN-MEMORY GROUP ROSTER TABLE - LOADED ONCE FROM GROUP-FILE.
001990* GROUP-FILE IS NOT INDEXED IN THIS BUILD (OPS RUNBOOK SELS-003)
002000* SO IT ARRIVES SORTED ASCENDING BY GRP-ID AND IS SCANNED WITH
002010* SEARCH ALL AGAINST THIS TABLE RATHER THAN RE-READ PER EXPENSE.
002020 01  WS-GROUP-TABLE.
002030     05  WS-GRP-ENTRY OCCURS 50 TIMES
002040                     ASCENDING KEY IS WS-GRP-ID
002050                     INDEXED BY WS-GRP-IX.
002060         10  WS-GRP-ID                 PIC 9(9).
002070         10  WS-GRP-MEMBER-COUNT       PIC 9(3).
002080         10  WS-GRP-MEMBER-ID OCCURS 50 TIMES
002090                     PIC 9(9)  INDEXED BY WS-MEM-IX.
002100         10  FILLER                    PIC X(5).
002110 77  WS-GRP-TABLE-COUNT            PIC 9(2)  COMP.
002120* WORKING COPY OF THE CURRENT EXPENSE'S SHARE RECORDS - LOADED
002130* FROM EXPENSE-SHARE-FILE, COMPUTED ON, THEN WRITTEN OUT.
002140 01  WS-SHARE-TABLE.
002150     05  WS-SHR-ENTRY OCCURS 50 TIMES INDEXED BY WS-SUB.
002160         10  WS-SHR-ID                 PIC 9(9).
002170         10  WS-SHR-USER-ID            PIC 9(9).
002180         10  WS-SHR-AMOUNT             PIC S9(7)V99.
002190         10  WS-SHR-PERCENTAGE         PIC S9V9(4).
002200         10  WS-SHR-SETTLED            PIC X(1).
002210         10  FILLER                    PIC X(5).
002220 77  WS-SHARE-COUNT                PIC 9(3)  COMP.
002230* RUN-CONTROL ACCUMULATORS.
002240 77  WS-EXPENSES-READ              PIC 9(5)  COMP.
002250 77  WS-EXPENSES-ACCEPTED          PIC 9(5)  COMP.
002260 77  WS-EXPENSES-REJECTED          PIC 9(5)  COMP.
002270 77  WS-SHARES-SETTLED             PIC 9(5)  COMP.
002280 77  WS-TOTAL-AMOUNT               PIC S9(9)V99.
002290* SWITCHES.
002300 01  WS-EXP-EOF-SWITCH             PIC X(1)  VALUE 'N'.
002310     88  WS-EXP-EOF                    VALUE 'Y'.
002320 01  WS-GRP-EOF-SWITCH             PIC X(1)  VALUE 'N'.
002330     88  WS-GRP-EOF                    VALUE 'Y'.
002340 01  WS-REJECT-SWITCH              PIC X(1)  VALUE 'N'.
002350     88  WS-EXPENSE-REJECTED           VALUE 'Y'.
002360 01  WS-MEMBER-FOUND-SWITCH        PIC X(1)  VALUE 'N'.
002370     88  WS-MEMBER-IS-VALID            VALUE 'Y'.
002380 77  WS-DISPATCH-NBR               PIC 9(1)  COMP.
002390* SPLIT COMPUTATION WORK AREAS.
002400 77  WS-EQUAL-SHARE-AMOUNT         PIC S9(7)V99.
002410 77  WS-EQUAL-SHARE-PERCENT        PIC S9V99.
002420 77  WS-RUNNING-SHARE-TOTAL        PIC S9(9)V99.
002430 77  WS-SHARE-SUM-AMOUNT           PIC S9(9)V99.
002440 77  WS-SHARE-SUM-PERCENT          PIC S9V9(4).
002450 77  WS-UNEQUAL-PERCENT            PIC S9V99.
002460 77  WS-PCT-SUM-AS-PERCENT         PIC S9(3)V99.
002470* REJECT-MESSAGE BUILD AREAS.
002480 01  WS-REJECT-MESSAGE             PIC X(80)  VALUE SPACES.
002490 77  WS-AMOUNT-EDIT-1              PIC Z(7)9.99.
002500 77  WS-AMOUNT-EDIT-2              PIC Z(7)9.99.
002510 77  WS-PCT-EDIT                   PIC ZZ9.99.
002520 PROCEDURE DIVISION.
002530*----------------------------------------------------------------
002540* MAIN LINE - LOAD THE GROUP ROSTER ONCE, THEN PROCESS EXPENSE
002550* HEADER RECORDS ONE AT A TIME UNTIL EXPENSE-FILE IS EXHAUSTED.
002560*----------------------------------------------------------------
002570 P000-MAIN-CONTROL.
002580     PERFORM P010-INITIALIZE.
002590     PERFORM P020-LOAD-GROUPS THRU P020-EXIT.
002600     PERFORM P060-READ-EXPENSE-HEADER.
002610     PERFORM P100-PROCESS-ONE-EXPENSE THRU P100-EXIT
002620         UNTIL WS-EXP-EOF.
002630     PERFORM P990-PRINT-REPORT.
002640     PERFORM P999-TERMINATE.
002650     STOP RUN.
002660* OPEN THE THREE INPUT FILES AND THE FOUR OUTPUT FILES FOR THIS RUN
002670* AND ZERO OUT THE RUN-CONTROL ACCUMULATORS PRINTED BY P990 BELOW.
002680 P010-INITIALIZE.
002690     OPEN INPUT GROUP-FILE.
002700     OPEN INPUT EXPENSE-FILE.
002710     OPEN INPUT EXPENSE-SHARE-FILE.
002720     OPEN OUTPUT EXPENSE-OUT.
002730     OPEN OUTPUT EXPENSE-SHARE-OUT.
002740     OPEN OUTPUT REJECTS-FILE.
002750     OPEN OUTPUT RUN-CONTROL-REPORT-LINE.
002760     MOVE ZERO TO WS-EXPENSES-READ.
002770     MOVE ZERO TO WS-EXPENSES-ACCEPTED.
002780     MOVE ZERO TO WS-EXPENSES-REJECTED.
002790     MOVE ZERO TO WS-SHARES-SETTLED.
002800     MOVE ZERO TO WS-TOTAL-AMOUNT.
002810     MOVE 'N' TO WS-EXP-EOF-SWITCH.
002820     MOVE 'N' TO WS-GRP-EOF-SWITCH.
002830*----------------------------------------------------------------
002840* LOAD THE GROUP ROSTER TABLE - ONE PASS OF GROUP-FILE.
002850*----------------------------------------------------------------
002860 P020-LOAD-GROUPS.
002870     MOVE ZERO TO WS-GRP-TABLE-COUNT.
002880     PERFORM P030-READ-GROUP-RECORD.
002890     PERFORM P040-STORE-ONE-GROUP THRU P040-EXIT
002900         UNTIL WS-GRP-EOF.
002910 P020-EXIT.
002920     EXIT.
002930 P030-READ-GROUP-RECORD.
002940     READ GROUP-FILE
002950         AT END MOVE 'Y' TO WS-GRP-EOF-SWITCH.
002960* ONE TABLE ROW PER GROUP RECORD READ - WS-GRP-TABLE IS BUILT IN
002970* GRP-ID ASCENDING ORDER BECAUSE GROUP-FILE ARRIVES THAT WAY, WHICH
002980* IS WHAT LETS P120 BELOW USE SEARCH ALL INSTEAD OF A LINEAR SCAN.
002990 P040-STORE-ONE-GROUP.
003000     ADD 1 TO WS-GRP-TABLE-COUNT.
003010     SET WS-GRP-IX TO WS-GRP-TABLE-COUNT.
003020     MOVE GRP-ID TO WS-GRP-ID (WS-GRP-IX).
003030     MOVE GRP-MEMBER-COUNT TO WS-GRP-MEMBER-COUNT (WS-GRP-IX).
003040     PERFORM P050-STORE-ONE-MEMBER THRU P050-EXIT
003050         VARYING WS-MEM-IX FROM 1 BY 1
003060         UNTIL WS-MEM-IX > GRP-MEMBER-COUNT.
003070     PERFORM P030-READ-GROUP-RECORD.
003080 P040-EXIT.
003090     EXIT.
003100* COPY ONE MEMBER ID INTO THE CURRENT GROUP'S ROW OF THE TABLE - RUN
003110* ONCE PER MEMBER, NOT ONCE PER GROUP, SO A GROUP WITH FEWER THAN 50
003120* MEMBERS DOES NOT CARRY GARBAGE IN ITS UNUSED SLOTS.
003130 P050-STORE-ONE-MEMBER.
003140     MOVE GRP-MEMBER-ID (WS-MEM-IX) TO
003150         WS-GRP-MEMBER-ID (WS-GRP-IX, WS-MEM-IX).
003160 P050-EXIT.
003170     EXIT.
003180* READ THE NEXT EXPENSE HEADER - ARRIVAL ORDER, NOT SORTED. THIS
003190* PARAGRAPH IS PERFORMED BOTH AT START-OF-RUN AND AT THE BOTTOM OF
003200* P100 SO THE MAIN LOOP READS EXACTLY ONCE PER PASS (CR-8712 STYLE).
003210 P060-READ-EXPENSE-HEADER.
003220     READ EXPENSE-FILE
003230         AT END MOVE 'Y' TO WS-EXP-EOF-SWITCH.
003240*----------------------------------------------------------------
003250* PROCESS ONE EXPENSE HEADER FROM READ THROUGH FINAL DISPOSITION -
003260* LOAD ITS SHARES, CHECK MEMBERSHIP, APPLY THE SPLIT RULE AND
003270* WRITE IT ACCEPTED OR REJECTED. SEE P200 FOR THE SPLIT DISPATCH.
003280*----------------------------------------------------------------
003290 P100-PROCESS-ONE-EXPENSE.
003300     ADD 1 TO WS-EXPENSES-READ.
003310     MOVE 'N' TO WS-REJECT-SWITCH.
003320     MOVE SPACES TO WS-REJECT-MESSAGE.
003330     PERFORM P110-LOAD-SHARES THRU P110-EXIT.
003340     IF WS-REJECT-SWITCH = 'N'
003350         PERFORM P120-CHECK-MEMBERSHIP THRU P120-EXIT.
003360     IF WS-REJECT-SWITCH = 'N'
003370         PERFORM P200-DISPATCH-SPLIT-TYPE THRU P200-EXIT.
003380     IF WS-REJECT-SWITCH = 'N'
003390         PERFORM P800-WRITE-ACCEPTED THRU P800-EXIT
003400     ELSE
003410         PERFORM P900-WRITE-REJECT THRU P900-EXIT.
003420     PERFORM P060-READ-EXPENSE-HEADER.
003430 P100-EXIT.
003440     EXIT.
003450* LOAD EXP-SHARE-COUNT SHARE RECORDS FOR THE CURRENT EXPENSE FROM
003460* EXPENSE-SHARE-FILE INTO WS-SHARE-TABLE.
003470 P110-LOAD-SHARES.
003480     MOVE ZERO TO WS-SHARE-COUNT.
003490     PERFORM P130-READ-AND-STORE-SHARE THRU P130-EXIT
003500         VARYING WS-SUB FROM 1 BY 1
003510         UNTIL WS-SUB > EXP-SHARE-COUNT.
003520 P110-EXIT.
003530     EXIT.
003540* IF THE SHARE FILE RUNS OUT BEFORE EXP-SHARE-COUNT IS SATISFIED THE
003550* TWO FILES HAVE FALLEN OUT OF STEP - REJECT RATHER THAN READ GARBAGE
003560* SHARE DATA FOR THE NEXT EXPENSE.
003570 P130-READ-AND-STORE-SHARE.
003580     READ EXPENSE-SHARE-FILE
003590         AT END
003600             MOVE 'Y' TO WS-REJECT-SWITCH
003610             MOVE 'EXPENSE-SHARE-FILE OUT OF SYNC WITH EXPENSE-FILE'
003620                 TO WS-REJECT-MESSAGE
003630             GO TO P130-EXIT.
003640     ADD 1 TO WS-SHARE-COUNT.
003650     MOVE SHR-ID TO WS-SHR-ID (WS-SUB).
003660     MOVE SHR-USER-ID TO WS-SHR-USER-ID (WS-SUB).
003670     MOVE SHR-AMOUNT TO WS-SHR-AMOUNT (WS-SUB).
003680     MOVE SHR-PERCENTAGE TO WS-SHR-PERCENTAGE (WS-SUB).
003690     MOVE SHR-SETTLED TO WS-SHR-SETTLED (WS-SUB).
003700 P130-EXIT.
003710     EXIT.
003720*----------------------------------------------------------------
003730* CONFIRM EVERY PARTICIPANT IS A MEMBER OF EXP-GROUP-ID.
003740*----------------------------------------------------------------
003750 P120-CHECK-MEMBERSHIP.
003760     SET WS-GRP-IX TO 1.
003770     SEARCH ALL WS-GRP-ENTRY
003780         AT END
003790             MOVE 'Y' TO WS-REJECT-SWITCH
003800             MOVE 'GROUP NOT FOUND FOR THIS EXPENSE'
003810                 TO WS-REJECT-MESSAGE
003820         WHEN WS-GRP-ID (WS-GRP-IX) = EXP-GROUP-ID
003830             PERFORM P125-CHECK-ALL-MEMBERS THRU P125-EXIT.
003840 P120-EXIT.
003850     EXIT.
003860 P125-CHECK-ALL-MEMBERS.
003870     PERFORM P128-CHECK-ONE-MEMBER THRU P128-EXIT
003880         VARYING WS-SUB FROM 1 BY 1
003890         UNTIL WS-SUB > WS-SHARE-COUNT
003900         OR WS-EXPENSE-REJECTED.
003910 P125-EXIT.
003920     EXIT.
003930* CHECK ONE PARTICIPANT (ONE SHARE ROW) AGAINST THE FOUND GROUP'S
003940* MEMBER LIST - THE FIRST PARTICIPANT THAT IS NOT ON THE ROSTER STOPS
003950* THE LOOP AND REJECTS THE WHOLE EXPENSE (CR-8737).
003960 P128-CHECK-ONE-MEMBER.
003970     MOVE 'N' TO WS-MEMBER-FOUND-SWITCH.
003980     PERFORM P129-SEARCH-ONE-USER THRU P129-EXIT
003990         VARYING WS-MEM-IX FROM 1 BY 1
004000         UNTIL WS-MEM-IX > WS-GRP-MEMBER-COUNT (WS-GRP-IX)
004010         OR WS-MEMBER-IS-VALID.
004020     IF NOT WS-MEMBER-IS-VALID
004030         MOVE 'Y' TO WS-REJECT-SWITCH
004040         MOVE 'PARTICIPANT IS NOT A MEMBER OF THIS GROUP'
004050             TO WS-REJECT-MESSAGE.
004060 P128-EXIT.
004070     EXIT.
004080* PLAIN LINEAR SCAN, NOT SEARCH ALL - A GROUP'S MEMBER TABLE IS NOT
004090* KEPT IN USER-ID ORDER, SO THE INDEXED-TABLE BINARY SEARCH USED
004100* AGAINST WS-GROUP-TABLE ITSELF (SEE P120) DOES NOT APPLY HERE.
004110 P129-SEARCH-ONE-USER.
004120     IF WS-GRP-MEMBER-ID (WS-GRP-IX, WS-MEM-IX) =
004130        WS-SHR-USER-ID (WS-SUB)
004140         MOVE 'Y' TO WS-MEMBER-FOUND-SWITCH.
004150 P129-EXIT.
004160     EXIT.
004170*----------------------------------------------------------------
004180* PICK THE SPLIT RULE PARAGRAPH FOR THIS EXPENSE OFF ITS
004190* EXP-SPLIT-TYPE CODE - EQUAL, UNEQUAL OR PERCENTAGE.
004200*----------------------------------------------------------------
004210 P200-DISPATCH-SPLIT-TYPE.
004220     MOVE 1 TO WS-DISPATCH-NBR.
004230     IF EXP-SPLIT-UNEQUAL
004240         MOVE 2 TO WS-DISPATCH-NBR.
004250     IF EXP-SPLIT-PERCENTAGE
004260         MOVE 3 TO WS-DISPATCH-NBR.
004270     GO TO P300-EQUAL-SPLIT
004280           P400-UNEQUAL-SPLIT
004290           P500-PERCENTAGE-SPLIT
004300           DEPENDING ON WS-DISPATCH-NBR.
004310 P200-EXIT.
004320     EXIT.
004330*----------------------------------------------------------------
004340* EQUAL-SPLIT RULE - EVERY PARTICIPANT PAYS THE SAME AMOUNT.
004350*----------------------------------------------------------------
004360 P300-EQUAL-SPLIT.
004370     IF EXP-SHARE-COUNT = ZERO
004380         MOVE 'Y' TO WS-REJECT-SWITCH
004390         MOVE 'AT LEAST ONE SHARE IS REQUIRED' TO WS-REJECT-MESSAGE
004400         GO TO P200-EXIT.
004410     COMPUTE WS-EQUAL-SHARE-AMOUNT ROUNDED =
004420         EXP-AMOUNT / EXP-SHARE-COUNT.
004430     COMPUTE WS-EQUAL-SHARE-PERCENT ROUNDED =
004440         1 / EXP-SHARE-COUNT.
004450     MOVE ZERO TO WS-RUNNING-SHARE-TOTAL.
004460     PERFORM P310-SET-ONE-EQUAL-SHARE THRU P310-EXIT
004470         VARYING WS-SUB FROM 1 BY 1
004480         UNTIL WS-SUB > EXP-SHARE-COUNT.
004490     PERFORM P320-VALIDATE-EQUAL-SHARES THRU P320-EXIT.
004500     GO TO P200-EXIT.
004510* THE LAST SHARE ABSORBS THE ROUNDING REMAINDER (CR-9311) SO
004520* THE SHARES FOOT TO EXP-AMOUNT EXACTLY - THE OTHER SHARES GET
004530* THE PLAIN COMPUTED PER-SHARE AMOUNT.
004540 P310-SET-ONE-EQUAL-SHARE.
004550     IF WS-SUB = EXP-SHARE-COUNT
004560         COMPUTE WS-SHR-AMOUNT (WS-SUB) =
004570             EXP-AMOUNT - WS-RUNNING-SHARE-TOTAL
004580         MOVE WS-EQUAL-SHARE-PERCENT TO WS-SHR-PERCENTAGE (WS-SUB)
004590         GO TO P310-EXIT.
004600     MOVE WS-EQUAL-SHARE-AMOUNT TO WS-SHR-AMOUNT (WS-SUB).
004610     MOVE WS-EQUAL-SHARE-PERCENT TO WS-SHR-PERCENTAGE (WS-SUB).
004620     ADD WS-SHR-AMOUNT (WS-SUB) TO WS-RUNNING-SHARE-TOTAL.
004630 P310-EXIT.
004640     EXIT.
004650* BELT-AND-SUSPENDERS CHECK THAT THE COMPLETED SHARES FOOT TO
004660* THE EXPENSE AMOUNT - GUARANTEED BY P310 BUT CHECKED ANYWAY,
004670* THE SAME WAY THE ON-LINE ENGINE CHECKS ITS OWN ARITHMETIC.
004680 P320-VALIDATE-EQUAL-SHARES.
004690     MOVE ZERO TO WS-SHARE-SUM-AMOUNT.
004700     PERFORM P325-ADD-ONE-SHARE-AMOUNT THRU P325-EXIT
004710         VARYING WS-SUB FROM 1 BY 1
004720         UNTIL WS-SUB > EXP-SHARE-COUNT.
004730     MOVE WS-EQUAL-SHARE-AMOUNT TO WS-AMOUNT-EDIT-1.
004740     IF WS-SHARE-SUM-AMOUNT NOT EQUAL TO EXP-AMOUNT
004750         MOVE 'Y' TO WS-REJECT-SWITCH
004760         STRING 'EACH PERSON SHOULD HAVE AN EQUAL SPLIT OF '
004770                WS-AMOUNT-EDIT-1
004780                DELIMITED BY SIZE
004790                INTO WS-REJECT-MESSAGE.
004800 P320-EXIT.
004810     EXIT.
004820 P325-ADD-ONE-SHARE-AMOUNT.
004830     ADD WS-SHR-AMOUNT (WS-SUB) TO WS-SHARE-SUM-AMOUNT.
004840 P325-EXIT.
004850     EXIT.
004860*----------------------------------------------------------------
004870* UNEQUAL-SPLIT RULE - EACH SHARE CARRIES ITS OWN DOLLAR AMOUNT,
004880* WHICH MUST FOOT TO THE EXPENSE TOTAL.
004890*----------------------------------------------------------------
004900 P400-UNEQUAL-SPLIT.
004910     IF EXP-SHARE-COUNT = ZERO
004920         MOVE 'Y' TO WS-REJECT-SWITCH
004930         MOVE 'AT LEAST ONE SHARE IS REQUIRED' TO WS-REJECT-MESSAGE
004940         GO TO P200-EXIT.
004950     PERFORM P410-VALIDATE-ONE-AMOUNT THRU P410-EXIT
004960         VARYING WS-SUB FROM 1 BY 1
004970         UNTIL WS-SUB > EXP-SHARE-COUNT
004980         OR WS-EXPENSE-REJECTED.
004990     IF WS-EXPENSE-REJECTED
005000         GO TO P200-EXIT.
005010     MOVE ZERO TO WS-SHARE-SUM-AMOUNT.
005020     PERFORM P325-ADD-ONE-SHARE-AMOUNT THRU P325-EXIT
005030         VARYING WS-SUB FROM 1 BY 1
005040         UNTIL WS-SUB > EXP-SHARE-COUNT.
005050     IF WS-SHARE-SUM-AMOUNT NOT EQUAL TO EXP-AMOUNT
005060         MOVE 'Y' TO WS-REJECT-SWITCH
005070         MOVE WS-SHARE-SUM-AMOUNT TO WS-AMOUNT-EDIT-1
005080         MOVE EXP-AMOUNT TO WS-AMOUNT-EDIT-2
005090         STRING 'SPLIT AMOUNTS (' WS-AMOUNT-EDIT-1
005100                ') DO NOT MATCH THE TOTAL AMOUNT ('
005110                WS-AMOUNT-EDIT-2 ')'
005120                DELIMITED BY SIZE
005130                INTO WS-REJECT-MESSAGE
005140         GO TO P200-EXIT.
005150     PERFORM P420-SET-ONE-UNEQUAL-PERCENT THRU P420-EXIT
005160         VARYING WS-SUB FROM 1 BY 1
005170         UNTIL WS-SUB > EXP-SHARE-COUNT.
005180     GO TO P200-EXIT.
005190* EVERY SHARE AMOUNT MUST BE A POSITIVE NUMBER - A ZERO OR NEGATIVE
005200* SHARE MAKES NO SENSE ON AN UNEQUAL SPLIT.
005210 P410-VALIDATE-ONE-AMOUNT.
005220     IF WS-SHR-AMOUNT (WS-SUB) NOT GREATER THAN ZERO
005230         MOVE 'Y' TO WS-REJECT-SWITCH
005240         MOVE 'SHARE AMOUNT MUST BE GREATER THAN 0'
005250             TO WS-REJECT-MESSAGE.
005260 P410-EXIT.
005270     EXIT.
005280* BACK-COMPUTE A DISPLAY-ONLY PERCENTAGE FROM THE ENTERED DOLLAR
005290* AMOUNT SO THE OUTPUT SHARE RECORD ALWAYS CARRIES A PERCENTAGE
005300* FIGURE, EVEN THOUGH THE UNEQUAL RULE IS DRIVEN BY DOLLARS.
005310 P420-SET-ONE-UNEQUAL-PERCENT.
005320     COMPUTE WS-UNEQUAL-PERCENT ROUNDED =
005330         WS-SHR-AMOUNT (WS-SUB) / EXP-AMOUNT.
005340     MOVE WS-UNEQUAL-PERCENT TO WS-SHR-PERCENTAGE (WS-SUB).
005350 P420-EXIT.
005360     EXIT.
005370*----------------------------------------------------------------
005380* PERCENTAGE-SPLIT RULE - EACH SHARE CARRIES ITS OWN PERCENTAGE,
005390* WHICH MUST FOOT TO 100 PERCENT (1 IN THIS FIELD'S 0-1 FORM).
005400*----------------------------------------------------------------
005410 P500-PERCENTAGE-SPLIT.
005420     IF EXP-SHARE-COUNT = ZERO
005430         MOVE 'Y' TO WS-REJECT-SWITCH
005440         MOVE 'AT LEAST ONE SHARE IS REQUIRED' TO WS-REJECT-MESSAGE
005450         GO TO P200-EXIT.
005460     PERFORM P510-VALIDATE-ONE-PERCENT THRU P510-EXIT
005470         VARYING WS-SUB FROM 1 BY 1
005480         UNTIL WS-SUB > EXP-SHARE-COUNT
005490         OR WS-EXPENSE-REJECTED.
005500     IF WS-EXPENSE-REJECTED
005510         GO TO P200-EXIT.
005520     MOVE ZERO TO WS-SHARE-SUM-PERCENT.
005530     PERFORM P520-ADD-ONE-PERCENT THRU P520-EXIT
005540         VARYING WS-SUB FROM 1 BY 1
005550         UNTIL WS-SUB > EXP-SHARE-COUNT.
005560     IF WS-SHARE-SUM-PERCENT NOT EQUAL TO 1
005570         MOVE 'Y' TO WS-REJECT-SWITCH
005580         COMPUTE WS-PCT-SUM-AS-PERCENT ROUNDED =
005590             WS-SHARE-SUM-PERCENT * 100
005600         MOVE WS-PCT-SUM-AS-PERCENT TO WS-PCT-EDIT
005610         STRING 'TOTAL PERCENTAGE (' WS-PCT-EDIT
005620                '%) MUST SUM UP TO 100%'
005630                DELIMITED BY SIZE
005640                INTO WS-REJECT-MESSAGE
005650         GO TO P200-EXIT.
005660     PERFORM P530-SET-ONE-PCT-AMOUNT THRU P530-EXIT
005670         VARYING WS-SUB FROM 1 BY 1
005680         UNTIL WS-SUB > EXP-SHARE-COUNT.
005690     GO TO P200-EXIT.
005700* PER CR-9516 THE PERCENTAGE FIELD IS A 0-1 FRACTION ONLY - THE OLD
005710* 0-100 WHOLE-NUMBER FORM ACCEPTED BY THE PILOT RELEASE IS REJECTED.
005720 P510-VALIDATE-ONE-PERCENT.
005730     IF WS-SHR-PERCENTAGE (WS-SUB) NOT GREATER THAN ZERO
005740         MOVE 'Y' TO WS-REJECT-SWITCH
005750         MOVE 'PERCENTAGE MUST BE BETWEEN 0 AND 1'
005760             TO WS-REJECT-MESSAGE.
005770     IF WS-SHR-PERCENTAGE (WS-SUB) GREATER THAN 1
005780         MOVE 'Y' TO WS-REJECT-SWITCH
005790         MOVE 'PERCENTAGE MUST BE BETWEEN 0 AND 1'
005800             TO WS-REJECT-MESSAGE.
005810 P510-EXIT.
005820     EXIT.
005830* ACCUMULATE THE ENTERED PERCENTAGES SO P500 CAN CONFIRM THEY FOOT
005840* TO EXACTLY 1 (100%) BEFORE ANY DOLLAR AMOUNTS ARE COMPUTED.
005850 P520-ADD-ONE-PERCENT.
005860     ADD WS-SHR-PERCENTAGE (WS-SUB) TO WS-SHARE-SUM-PERCENT.
005870 P520-EXIT.
005880     EXIT.
005890* RESOLVE THE DOLLAR AMOUNT FOR ONE SHARE FROM ITS VALIDATED
005900* PERCENTAGE OF THE EXPENSE TOTAL.
005910 P530-SET-ONE-PCT-AMOUNT.
005920     COMPUTE WS-SHR-AMOUNT (WS-SUB) ROUNDED =
005930         EXP-AMOUNT * WS-SHR-PERCENTAGE (WS-SUB).
005940 P530-EXIT.
005950     EXIT.
005960*----------------------------------------------------------------
005970* WRITE THE FINISHED EXPENSE AND ITS SHARES.
005980*----------------------------------------------------------------
005990* AN EXPENSE ONLY REACHES HERE AFTER MEMBERSHIP AND THE SPLIT RULE
006000* BOTH PASSED CLEAN - EXPO-STATUS-CDE IS HARD-CODED TO 'A' BECAUSE
006010* NOTHING ELSE CAN GET THIS FAR AND STILL BE PENDING OR REJECTED.
006020 P800-WRITE-ACCEPTED.
006030     MOVE EXP-ID TO EXPO-ID.
006040     MOVE EXP-DESCRIPTION TO EXPO-DESCRIPTION.
006050     MOVE EXP-AMOUNT TO EXPO-AMOUNT.
006060     MOVE EXP-GROUP-ID TO EXPO-GROUP-ID.
006070     MOVE EXP-PAID-BY-ID TO EXPO-PAID-BY-ID.
006080     MOVE EXP-SPLIT-TYPE TO EXPO-SPLIT-TYPE.
006090     MOVE EXP-SHARE-COUNT TO EXPO-SHARE-COUNT.
006100     MOVE EXP-DATE TO EXPO-DATE.
006110     MOVE 'A' TO EXPO-STATUS-CDE.
006120     WRITE EXPENSE-OUT-RECORD.
006130     PERFORM P810-WRITE-ONE-SHARE THRU P810-EXIT
006140         VARYING WS-SUB FROM 1 BY 1
006150         UNTIL WS-SUB > EXP-SHARE-COUNT.
006160     ADD 1 TO WS-EXPENSES-ACCEPTED.
006170     ADD EXP-AMOUNT TO WS-TOTAL-AMOUNT.
006180 P800-EXIT.
006190     EXIT.
006200* WRITE ONE COMPUTED SHARE RECORD - AMOUNT AND PERCENTAGE HAVE
006210* ALREADY BEEN RESOLVED BY WHICHEVER STRATEGY PARAGRAPH RAN ABOVE.
006220 P810-WRITE-ONE-SHARE.
006230     MOVE WS-SHR-ID (WS-SUB) TO SHRO-ID.
006240     MOVE EXP-ID TO SHRO-EXPENSE-ID.
006250     MOVE WS-SHR-USER-ID (WS-SUB) TO SHRO-USER-ID.
006260     MOVE WS-SHR-AMOUNT (WS-SUB) TO SHRO-AMOUNT.
006270     MOVE WS-SHR-PERCENTAGE (WS-SUB) TO SHRO-PERCENTAGE.
006280     MOVE WS-SHR-SETTLED (WS-SUB) TO SHRO-SETTLED.
006290     WRITE EXPENSE-SHARE-OUT-RECORD.
006300 P810-EXIT.
006310     EXIT.
006320*----------------------------------------------------------------
006330* WRITE THE REJECT LINE - EXPENSE IS NOT CARRIED TO -OUT FILES.
006340*----------------------------------------------------------------
006350* WS-REJECT-MESSAGE WAS SET BY WHICHEVER PARAGRAPH ABOVE FIRST
006360* TRIPPED WS-REJECT-SWITCH TO 'Y' - ONLY THE FIRST FAILING RULE IS
006370* EVER REPORTED, THE EXPENSE IS NOT CHECKED ANY FURTHER AFTER THAT.
006380 P900-WRITE-REJECT.
006390     MOVE EXP-ID TO REJ-EXP-ID.
006400     MOVE WS-REJECT-MESSAGE TO REJ-MESSAGE-TEXT.
006410     MOVE EXP-AMOUNT TO REJ-EXP-AMOUNT-EDIT.
006420     WRITE REJECTS-FILE-RECORD.
006430     ADD 1 TO WS-EXPENSES-REJECTED.
006440 P900-EXIT.
006450     EXIT.
006460* WS-SHARES-SETTLED STAYS ZERO OUT OF THIS PROGRAM - THAT COUNTER IS
006470* ONLY EVER SET BY SSU.TIP21, BUT THE SAME REPORT LAYOUT IS SHARED
006480* ACROSS BOTH PROGRAMS SO RPT.TIP23 DOES NOT NEED TWO PRINT ROUTINES.
006490 P990-PRINT-REPORT.
006500     MOVE 'H' TO RPT-RECORD-TYPE-CD.
006510     MOVE 'EXPENSE SPLIT ENGINE - END OF RUN CONTROL TOTALS'
006520         TO RPT-HEADING-TEXT.
006530     WRITE RUN-CONTROL-REPORT-LINE.
006540     MOVE 'D' TO RPT-RECORD-TYPE-CD.
006550     MOVE WS-EXPENSES-READ TO RPT-EXPENSES-READ.
006560     MOVE WS-EXPENSES-ACCEPTED TO RPT-EXPENSES-ACCEPTED.
006570     MOVE WS-EXPENSES-REJECTED TO RPT-EXPENSES-REJECTED.
006580     MOVE WS-TOTAL-AMOUNT TO RPT-TOTAL-AMOUNT-EDIT.
006590     MOVE WS-SHARES-SETTLED TO RPT-SHARES-SETTLED.
006600     WRITE RUN-CONTROL-REPORT-LINE.
006610* CLOSE EVERYTHING THIS RUN OPENED AND ECHO THE COUNTS TO THE
006620* CONSOLE FOR THE OPERATOR - RPT-CONTROL-REPORT-LINE CARRIES THE
006630* SAME NUMBERS FOR THE PRINTED CONTROL SHEET.
006640 P999-TERMINATE.
006650     CLOSE GROUP-FILE.
006660     CLOSE EXPENSE-FILE.
006670     CLOSE EXPENSE-SHARE-FILE.
006680     CLOSE EXPENSE-OUT.
006690     CLOSE EXPENSE-SHARE-OUT.
006700     CLOSE REJECTS-FILE.
006710     CLOSE RUN-CONTROL-REPORT-LINE.
006720     DISPLAY 'ESE.TIP20 - EXPENSE SPLIT ENGINE - RUN COMPLETE'.
006730     DISPLAY 'EXPENSES READ     = ' WS-EXPENSES-READ.
006740     DISPLAY 'EXPENSES ACCEPTED = ' WS-EXPENSES-ACCEPTED.
006750     DISPLAY 'EXPENSES REJECTED = ' WS-EXPENSES-REJECTED.

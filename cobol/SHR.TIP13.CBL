000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. EXPENSE-SHARE-RECORD.
000030 AUTHOR. DST. MODIFIED BY R HALVORSEN.
000040 INSTALLATION. DST SYSTEMS INC - KANSAS CITY.
000050 DATE WRITTEN. 04/02/1987.
000060 DATE COMPILED. 08/14/2001.
000070 SECURITY. NONE.
000080*----------------------------------------------------------------
000090* EXPENSE-SHARE-RECORD  -  SHARED EXPENSE LEDGER SYSTEM (SELS)
000100* ONE RECORD PER PARTICIPANT SHARE OF AN EXPENSE. SHR-EXPENSE-ID
000110* GROUPS SHARE RECORDS UNDER THEIR PARENT EXPENSE-HEADER-RECORD
000120* (SEE EXP.TIP12). SHR-SETTLED TRACKS WHETHER THE PARTICIPANT
000130* HAS PAID THEIR SHARE BACK TO THE PAYER.
000140*----------------------------------------------------------------
000150* CHANGE LOG
000160*  04/02/87 RH  CR-8711  ORIGINAL RECORD LAYOUT FOR PILOT ROLLOUT.
000170*  09/02/87 RH  CR-8736  ADDED SHR-PERCENTAGE - NEEDED ONCE THE
000180*                        PERCENTAGE SPLIT RULE WAS APPROVED.
000190*  01/14/89 JP  CR-8907  SHR-AMOUNT WIDENED, WAS PIC S9(5)V99 -
000200*                        LARGE GROUP TRAVEL EXPENSES OVERFLOWED.
000210*  06/30/90 JP  CR-9020  ADDED SHR-SETTLED FLAG AND 88-LEVELS -
000220*                        REPLACES THE OLD PAPER SETTLE-UP SHEET.
000230*  11/11/91 TO  CR-9144  SHR-PERCENTAGE MOVED TO 4 DECIMALS, WAS
000240*                        2 - ROUNDING COMPLAINTS ON 1/3 SPLITS.
000250*  02/09/95 MS  CR-9514  ADDED SHR-STATUS-CDE 88-LEVELS.
000260*  10/19/98 SK  CR-9864  YEAR-2000 REVIEW - NO DATE FIELDS IN
000270*                        THIS RECORD. NO CHANGE REQUIRED.
000280*  08/14/01 DN  CR-0142  RECOMPILED AFTER COMPILER UPGRADE.
000290*----------------------------------------------------------------
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM.
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360     SELECT EXPENSE-SHARE-RECORD ASSIGN TO "SHRFILE".
000370 DATA DIVISION.
000380 FILE SECTION.
000390* EXPENSE SHARE TRANSACTION FILE - EXP-SHARE-COUNT RECORDS PER
000400* PARENT EXPENSE, GROUPED BY SHR-EXPENSE-ID, LINE SEQUENTIAL.
000410 FD  EXPENSE-SHARE-RECORD.
000420 01  EXPENSE-SHARE-RECORD.
000430     05  SHR-ID                        PIC 9(9).
000440     05  SHR-ID-EDIT-AREA REDEFINES SHR-ID.
000450         10  SHR-ID-PREFIX             PIC 9(3).
000460         10  SHR-ID-SEQUENCE           PIC 9(6).
000470     05  SHR-EXPENSE-ID                PIC 9(9).
000480     05  SHR-USER-ID                   PIC 9(9).
000490     05  SHR-AMOUNT                    PIC S9(7)V99.
000500     05  SHR-AMOUNT-UNSIGNED REDEFINES SHR-AMOUNT PIC 9(7)V99.
000510     05  SHR-PERCENTAGE                PIC S9V9(4).
000520     05  SHR-PERCENTAGE-UNSIGNED REDEFINES SHR-PERCENTAGE
000530                               PIC 9V9(4).
000540     05  SHR-SETTLED                   PIC X(1).
000550         88  SHR-IS-SETTLED                VALUE 'Y'.
000560         88  SHR-NOT-SETTLED               VALUE 'N'.
000570     05  SHR-STATUS-CDE                PIC X(1).
000580         88  SHR-STATUS-ACCEPTED           VALUE 'A'.
000590         88  SHR-STATUS-REJECTED           VALUE 'R'.
000600     05  FILLER                        PIC X(20).
000610 WORKING-STORAGE SECTION.
000620 77  WS-SHR-SUB                    PIC 9(2)  COMP.
000630 77  WS-SHR-RECORD-COUNT           PIC 9(5)  COMP.
000640 01  WS-SHR-EOF-SWITCH             PIC X(1)  VALUE 'N'.
000650     88  WS-SHR-EOF                    VALUE 'Y'.
000660 PROCEDURE DIVISION.
000670* THIS STUB EXISTS SO THE LAYOUT ABOVE CAN BE CATALOGUED AND
000680* FIELD-COUNTED BY THE COPYBOOK LIBRARIAN JOB (OPS RUNBOOK
000690* SELS-003). THE REAL SPLIT AND SETTLEMENT LOGIC LIVES IN
000700* ESE.TIP20 AND SSU.TIP21.
000710 P000-MAIN-CONTROL.
000720     MOVE ZERO TO WS-SHR-RECORD-COUNT.
000730     PERFORM P010-COUNT-ONE-SLOT
000740         VARYING WS-SHR-SUB FROM 1 BY 1
000750         UNTIL WS-SHR-SUB > 1.
000760     STOP RUN.
000770 P010-COUNT-ONE-SLOT.
000780     ADD 1 TO WS-SHR-RECORD-COUNT.

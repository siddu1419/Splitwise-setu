000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GROUP-MASTER-RECORD.
000030 AUTHOR. DST. MODIFIED BY R HALVORSEN.
000040 INSTALLATION. DST SYSTEMS INC - KANSAS CITY.
000050 DATE WRITTEN. 03/12/1987.
000060 DATE COMPILED. 01/15/2002.
000070 SECURITY. NONE.
000080*----------------------------------------------------------------
000090* GROUP-MASTER-RECORD  -  SHARED EXPENSE LEDGER SYSTEM (SELS)
000100* THIS COPYBOOK DEFINES THE GROUP MASTER RECORD USED BY THE
000110* SELS BATCH SUITE (ESE.TIP20, SSU.TIP21, GMM.TIP22) TO CARRY
000120* ONE GROUP HEADER AND ITS ROSTER OF MEMBER USER-IDS.
000130*----------------------------------------------------------------
000140* CHANGE LOG
000150*  03/12/87 RH  CR-8701  ORIGINAL RECORD LAYOUT FOR PILOT ROLLOUT.
000160*  09/02/87 RH  CR-8733  ADDED GRP-DESC FREE-TEXT FIELD PER USER
000170*                        REQUEST - SEE PILOT FEEDBACK LOG #4.
000180*  01/14/89 JP  CR-8904  WIDENED GRP-NAME TO 50 BYTES, WAS 30.
000190*  06/30/90 JP  CR-9017  ADDED GRP-CREATED-BY FOR AUDIT TRAIL.
000200*  11/11/91 TO  CR-9142  MEMBER ROSTER MOVED TO OCCURS TABLE, WAS
000210*                        10 FIXED REPEATING SLOTS - CAPACITY.
000220*  04/06/93 TO  CR-9308  ROSTER LIMIT RAISED TO 50 MEMBERS PER
000230*                        GROUP - LARGE-GROUP PILOT.
000240*  02/09/95 MS  CR-9511  ADDED GRP-STATUS-CDE 88-LEVELS.
000250*  05/23/97 MS  CR-9744  COMMENT CLEAN-UP ONLY, NO LAYOUT CHANGE.
000260*  10/19/98 SK  CR-9861  YEAR-2000 REVIEW - NO 2-DIGIT-YEAR FIELDS
000270*                        FOUND IN THIS RECORD. NO CHANGE MADE.
000280*  11/09/99 SK  CR-9902  RECOMPILED UNDER NEW COMPILER RELEASE.
000290*  01/15/02 DN  CR-0088  ADDED GRP-CREATED-BY RANGE-CHECK NOTE TO
000300*                        THIS BANNER - AUDIT ASKED WHY THE FIELD
000310*                        IS NEVER ZERO. SEE ESE.TIP20 CR-8737.
000320*----------------------------------------------------------------
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT GROUP-MASTER-RECORD ASSIGN TO "GRPFILE".
000400 DATA DIVISION.
000410 FILE SECTION.
000420* GROUP MASTER FILE - ONE RECORD PER GROUP, LINE SEQUENTIAL.
000430 FD  GROUP-MASTER-RECORD.
000440 01  GROUP-MASTER-RECORD.
000450     05  GRP-ID                        PIC 9(9).
000460     05  GRP-NAME                      PIC X(50).
000470     05  GRP-NAME-ABBREV-AREA REDEFINES GRP-NAME.
000480         10  GRP-NAME-FIRST-20         PIC X(20).
000490         10  FILLER                    PIC X(30).
000500     05  GRP-DESC                      PIC X(100).
000510     05  GRP-CREATED-BY                PIC 9(9).
000520     05  GRP-STATUS-CDE                PIC X(1).
000530         88  GRP-STATUS-ACTIVE             VALUE 'A'.
000540         88  GRP-STATUS-CLOSED             VALUE 'C'.
000550     05  GRP-MEMBER-COUNT              PIC 9(3).
000560     05  GRP-MEMBER-TABLE.
000570         10  GRP-MEMBER-ENTRY OCCURS 50 TIMES
000580                               INDEXED BY GRP-MEMBER-IX.
000590             15  GRP-MEMBER-ID         PIC 9(9).
000600     05  GRP-MEMBER-TABLE-EDIT REDEFINES GRP-MEMBER-TABLE.
000610         10  GRP-MEMBER-ID-EDIT OCCURS 50 TIMES PIC X(9).
000620     05  GRP-LAST-ACTIVITY-DTE.
000630         10  GRP-LAST-ACTIVITY-YYYY-DTE.
000640             15  GRP-LAST-ACTIVITY-CC-DTE  PIC 9(2).
000650             15  GRP-LAST-ACTIVITY-YY-DTE  PIC 9(2).
000660         10  GRP-LAST-ACTIVITY-MM-DTE      PIC 9(2).
000670         10  GRP-LAST-ACTIVITY-DD-DTE      PIC 9(2).
000680     05  GRP-LAST-ACTIVITY-DTE-NBR REDEFINES GRP-LAST-ACTIVITY-DTE
000690                               PIC 9(8).
000700     05  FILLER                        PIC X(20).
000710 WORKING-STORAGE SECTION.
000720 77  WS-GRP-SUB                    PIC 9(2)  COMP.
000730 77  WS-GRP-RECORD-COUNT           PIC 9(5)  COMP.
000740 01  WS-GRP-EOF-SWITCH             PIC X(1)  VALUE 'N'.
000750     88  WS-GRP-EOF                    VALUE 'Y'.
000760 PROCEDURE DIVISION.
000770* THIS STUB EXISTS SO THE LAYOUT ABOVE CAN BE CATALOGUED AND
000780* FIELD-COUNTED BY THE COPYBOOK LIBRARIAN JOB (OPS RUNBOOK
000790* SELS-003). IT CARRIES NO GROUP-MAINTENANCE LOGIC OF ITS OWN -
000800* THAT LIVES IN GMM.TIP22.
000810 P000-MAIN-CONTROL.
000820     MOVE ZERO TO WS-GRP-RECORD-COUNT.
000830     PERFORM P010-COUNT-ONE-SLOT
000840         VARYING WS-GRP-SUB FROM 1 BY 1
000850         UNTIL WS-GRP-SUB > 50.
000860     STOP RUN.
000870 P010-COUNT-ONE-SLOT.
000880     ADD 1 TO WS-GRP-RECORD-COUNT.

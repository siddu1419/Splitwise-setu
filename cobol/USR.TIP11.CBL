000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. USER-MASTER-RECORD.
000030 AUTHOR. DST. MODIFIED BY R HALVORSEN.
000040 INSTALLATION. DST SYSTEMS INC - KANSAS CITY.
000050 DATE WRITTEN. 03/12/1987.
000060 DATE COMPILED. 03/22/2002.
000070 SECURITY. NONE.
000080*----------------------------------------------------------------
000090* USER-MASTER-RECORD  -  SHARED EXPENSE LEDGER SYSTEM (SELS)
000100* THIS COPYBOOK DEFINES THE LOGIN/PROFILE RECORD FOR ONE USER.
000110* NO SELS BATCH JOB TOUCHES USR-PASSWORD - IT IS CARRIED FOR
000120* FILE COMPLETENESS ONLY. AUTHENTICATION IS AN ON-LINE FUNCTION
000130* HANDLED OUTSIDE THIS BATCH SUITE.
000140*----------------------------------------------------------------
000150* CHANGE LOG
000160*  03/12/87 RH  CR-8701  ORIGINAL RECORD LAYOUT FOR PILOT ROLLOUT.
000170*  09/02/87 RH  CR-8734  WIDENED USR-EMAIL TO 60 BYTES, WAS 40 -
000180*                        VENDOR MAIL DOMAINS RUNNING LONGER.
000190*  01/14/89 JP  CR-8905  ADDED USR-NAME DISPLAY FIELD.
000200*  06/30/90 JP  CR-9018  ADDED USR-PASSWORD OPAQUE FIELD FOR THE
000210*                        NEW ON-LINE LOGON FRONT END.
000220*  02/09/95 MS  CR-9512  ADDED USR-STATUS-CDE 88-LEVELS.
000230*  07/18/96 MS  CR-9633  ADDED USR-NAME-INITIAL-AREA REDEFINES FOR
000240*                        THE MEMBER-LIST REPORT'S INITIAL COLUMN.
000250*  10/19/98 SK  CR-9862  YEAR-2000 REVIEW - NO 2-DIGIT-YEAR FIELDS
000260*                        FOUND IN THIS RECORD. NO CHANGE MADE.
000270*  11/09/99 SK  CR-9903  RECOMPILED UNDER NEW COMPILER RELEASE.
000280*  03/22/02 DN  CR-0093  ADDED THE NOTE ABOVE ON USR-PASSWORD -
000290*                        NEW HIRES KEPT ASKING WHY THIS BATCH
000300*                        SUITE NEVER READS IT.
000310*----------------------------------------------------------------
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT USER-MASTER-RECORD ASSIGN TO "USRFILE".
000390 DATA DIVISION.
000400 FILE SECTION.
000410* USER MASTER FILE - ONE RECORD PER USER, LINE SEQUENTIAL.
000420 FD  USER-MASTER-RECORD.
000430 01  USER-MASTER-RECORD.
000440     05  USR-ID                        PIC 9(9).
000450     05  USR-EMAIL                     PIC X(60).
000460     05  USR-EMAIL-DOMAIN-AREA REDEFINES USR-EMAIL.
000470         10  FILLER                    PIC X(30).
000480         10  USR-EMAIL-DOMAIN-PART     PIC X(30).
000490     05  USR-NAME                      PIC X(50).
000500     05  USR-NAME-INITIAL-AREA REDEFINES USR-NAME.
000510         10  USR-NAME-FIRST-CHAR       PIC X(1).
000520         10  FILLER                    PIC X(49).
000530     05  USR-PASSWORD                  PIC X(100).
000540     05  USR-STATUS-CDE                PIC X(1).
000550         88  USR-STATUS-ACTIVE             VALUE 'A'.
000560         88  USR-STATUS-DISABLED           VALUE 'D'.
000570     05  USR-SINCE-DTE.
000580         10  USR-SINCE-YYYY-DTE.
000590             15  USR-SINCE-CC-DTE      PIC 9(2).
000600             15  USR-SINCE-YY-DTE      PIC 9(2).
000610         10  USR-SINCE-MM-DTE          PIC 9(2).
000620         10  USR-SINCE-DD-DTE          PIC 9(2).
000630     05  USR-SINCE-DTE-NBR REDEFINES USR-SINCE-DTE PIC 9(8).
000640     05  FILLER                        PIC X(15).
000650 WORKING-STORAGE SECTION.
000660 77  WS-USR-SUB                    PIC 9(2)  COMP.
000670 77  WS-USR-RECORD-COUNT           PIC 9(5)  COMP.
000680 01  WS-USR-EOF-SWITCH             PIC X(1)  VALUE 'N'.
000690     88  WS-USR-EOF                    VALUE 'Y'.
000700 PROCEDURE DIVISION.
000710* THIS STUB EXISTS SO THE LAYOUT ABOVE CAN BE CATALOGUED AND
000720* FIELD-COUNTED BY THE COPYBOOK LIBRARIAN JOB (OPS RUNBOOK
000730* SELS-003). NO SELS BATCH FLOW READS THIS FILE FOR CALCULATION -
000740* IT IS MASTER REFERENCE DATA ONLY (SEE SELS SYSTEM RUNBOOK).
000750 P000-MAIN-CONTROL.
000760     MOVE ZERO TO WS-USR-RECORD-COUNT.
000770     PERFORM P010-COUNT-ONE-SLOT
000780         VARYING WS-USR-SUB FROM 1 BY 1
000790         UNTIL WS-USR-SUB > 1.
000800     STOP RUN.
000810 P010-COUNT-ONE-SLOT.
000820     ADD 1 TO WS-USR-RECORD-COUNT.

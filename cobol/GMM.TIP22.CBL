000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GROUP-MEMBER-MAINTENANCE.
000030 AUTHOR. DST. MODIFIED BY R HALVORSEN.
000040 INSTALLATION. DST SYSTEMS INC - KANSAS CITY.
000050 DATE WRITTEN. 03/12/1987.
000060 DATE COMPILED. 04/17/2002.
000070 SECURITY. NONE.
000080*----------------------------------------------------------------
000090* GROUP-MEMBER-MAINTENANCE  -  SHARED EXPENSE LEDGER SYSTEM (SELS)
000100* MATCH-MERGES MEMBER-MAINT-REQUEST-FILE (ADD/REMOVE TRANSACTIONS,
000110* SORTED ASCENDING BY GRP-ID) AGAINST GROUP-FILE (MASTER, SORTED
000120* ASCENDING BY GRP-ID). EVERY TRANSACTION FOR A GROUP IS APPLIED
000130* BEFORE THE GROUP RECORD IS REWRITTEN TO GROUP-OUT. A TRANSACTION
000140* THAT FAILS ITS RULE (DUPLICATE ADD, MISSING REMOVE) IS WRITTEN
000150* TO GROUP-REJECTS-FILE INSTEAD AND DOES NOT CHANGE THE ROSTER.
000160*----------------------------------------------------------------
000170* CHANGE LOG
000180*  03/12/87 RH  CR-8702  ORIGINAL PROGRAM - ADD-MEMBER ONLY, RUN
000190*                        BY THE HELP DESK ON REQUEST.
000200*  09/02/87 RH  CR-8733  ADDED REMOVE-MEMBER TRANSACTION TYPE.
000210*  01/14/89 JP  CR-8904  ADDED THE DUPLICATE-ADD REJECT RULE - A
000220*                        SECOND ADD FOR THE SAME USER WAS SILENTLY
000230*                        DOUBLE-COUNTING GRP-MEMBER-COUNT.
000240*  06/30/90 JP  CR-9017  ADDED GROUP-REJECTS-FILE - REJECTED
000250*                        TRANSACTIONS USED TO ABEND THE WHOLE RUN.
000260*  11/11/91 TO  CR-9142  ADDED THE MISSING-MEMBER REJECT RULE FOR
000270*                        REMOVE TRANSACTIONS (SAME AS CR-8904 BUT
000280*                        FOR THE OPPOSITE CASE).
000290*  02/09/95 MS  CR-9511  ADDED P870-SHIFT-MEMBERS-DOWN SO A REMOVED
000300*                        MEMBER DOES NOT LEAVE A HOLE IN THE MIDDLE
000310*                        OF GRP-MEMBER-IDS.
000320*  07/18/96 SK  CR-9635  RECOMPILED, NO LOGIC CHANGE.
000330*  10/19/98 SK  CR-9861  YEAR-2000 REVIEW - GRP-LAST-ACTIVITY-DTE
000340*                        ALREADY CARRIES A 4-DIGIT CENTURY. THIS
000350*                        PROGRAM DOES NOT SET THAT FIELD ANYWAY.
000360*  04/17/02 DN  CR-0090  RECOMPILED AFTER COMPILER UPGRADE - SAME
000370*                        UPGRADE COVERED BY GRP.TIP10 CR-0088.
000380*----------------------------------------------------------------
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT GROUP-FILE ASSIGN TO "GRPFILE".
000460     SELECT MEMBER-MAINT-REQUEST-FILE ASSIGN TO "MMRFILE".
000470     SELECT GROUP-OUT ASSIGN TO "GRPOUT".
000480     SELECT GROUP-REJECTS-FILE ASSIGN TO "GRJFILE".
000490 DATA DIVISION.
000500 FILE SECTION.
000510* GROUP MASTER FILE, SORTED ASCENDING BY GRP-ID (SEE GRP.TIP10).
000520 FD  GROUP-FILE.
000530 01  GROUP-FILE-RECORD.
000540     05  GRP-ID                        PIC 9(9).
000550     05  GRP-NAME                      PIC X(50).
000560     05  GRP-NAME-ABBREV-AREA REDEFINES GRP-NAME.
000570         10  GRP-NAME-FIRST-20         PIC X(20).
000580         10  FILLER                    PIC X(30).
000590     05  GRP-DESC                      PIC X(100).
000600     05  GRP-CREATED-BY                PIC 9(9).
000610     05  GRP-STATUS-CDE                PIC X(1).
000620         88  GRP-STATUS-ACTIVE             VALUE 'A'.
000630         88  GRP-STATUS-CLOSED             VALUE 'C'.
000640     05  GRP-MEMBER-COUNT              PIC 9(3).
000650     05  GRP-MEMBER-TABLE.
000660         10  GRP-MEMBER-ENTRY OCCURS 50 TIMES.
000670             15  GRP-MEMBER-ID         PIC 9(9).
000680     05  GRP-MEMBER-TABLE-EDIT REDEFINES GRP-MEMBER-TABLE.
000690         10  GRP-MEMBER-ID-EDIT OCCURS 50 TIMES PIC X(9).
000700     05  GRP-LAST-ACTIVITY-DTE.
000710         10  GRP-LAST-ACTIVITY-YYYY-DTE.
000720             15  GRP-LAST-ACTIVITY-CC-DTE  PIC 9(2).
000730             15  GRP-LAST-ACTIVITY-YY-DTE  PIC 9(2).
000740         10  GRP-LAST-ACTIVITY-MM-DTE      PIC 9(2).
000750         10  GRP-LAST-ACTIVITY-DD-DTE      PIC 9(2).
000760     05  GRP-LAST-ACTIVITY-DTE-NBR REDEFINES GRP-LAST-ACTIVITY-DTE
000770                               PIC 9(8).
000780     05  FILLER                        PIC X(20).
000790* ADD/REMOVE TRANSACTIONS, SORTED ASCENDING BY GRP-ID THEN
000800* MMR-SEQUENCE (MULTIPLE TRANSACTIONS PER GROUP PER RUN ARE
000810* APPLIED IN THAT ORDER).
000820 FD  MEMBER-MAINT-REQUEST-FILE.
000830 01  MEMBER-MAINT-REQUEST-RECORD.
000840     05  MMR-GRP-ID                    PIC 9(9).
000850     05  MMR-SEQUENCE                  PIC 9(3).
000860     05  MMR-ACTION-CDE                PIC X(1).
000870         88  MMR-ACTION-ADD                VALUE 'A'.
000880         88  MMR-ACTION-REMOVE             VALUE 'R'.
000890     05  MMR-USER-ID                   PIC 9(9).
000900     05  MMR-REQUEST-DTE               PIC 9(8).
000910     05  FILLER                        PIC X(20).
000920* UPDATED GROUP MASTER - SAME SHAPE AS GROUP-FILE.
000930 FD  GROUP-OUT.
000940 01  GROUP-OUT-RECORD.
000950     05  GRPO-ID                       PIC 9(9).
000960     05  GRPO-NAME                     PIC X(50).
000970     05  GRPO-DESC                     PIC X(100).
000980     05  GRPO-CREATED-BY               PIC 9(9).
000990     05  GRPO-STATUS-CDE               PIC X(1).
001000     05  GRPO-MEMBER-COUNT             PIC 9(3).
001010     05  GRPO-MEMBER-ID OCCURS 50 TIMES PIC 9(9).
001020     05  GRPO-LAST-ACTIVITY-DTE        PIC 9(8).
001030     05  FILLER                        PIC X(20).
001040* ONE LINE PER REJECTED MEMBERSHIP TRANSACTION.
001050 FD  GROUP-REJECTS-FILE.
001060 01  GROUP-REJECTS-RECORD.
001070     05  GRJ-GRP-ID                    PIC 9(9).
001080     05  FILLER                        PIC X(2)  VALUE SPACES.
001090     05  GRJ-USER-ID                   PIC 9(9).
001100     05  FILLER                        PIC X(2)  VALUE SPACES.
001110     05  GRJ-MESSAGE-TEXT              PIC X(60).
001120     05  FILLER                        PIC X(20).
001130 WORKING-STORAGE SECTION.
001140* WORK COPY OF THE CURRENT GROUP - TRANSACTIONS ARE APPLIED HERE
001150* BEFORE THE RECORD IS REWRITTEN.
001160 01  WS-GROUP-WORK-AREA.
001170     05  WS-GRP-ID                     PIC 9(9).
001180     05  WS-GRP-NAME                   PIC X(50).
001190     05  WS-GRP-DESC                   PIC X(100).
001200     05  WS-GRP-CREATED-BY             PIC 9(9).
001210     05  WS-GRP-STATUS-CDE             PIC X(1).
001220     05  WS-GRP-MEMBER-COUNT           PIC 9(3).
001230     05  WS-GRP-MEMBER-ID OCCURS 50 TIMES PIC 9(9).
001240     05  WS-GRP-LAST-ACTIVITY-DTE      PIC 9(8).
001250     05  FILLER                        PIC X(20).
001260 77  WS-MEM-IX                     PIC 9(2)  COMP.
001270 77  WS-REMOVE-IX                  PIC 9(2)  COMP.
001280 77  WS-GROUPS-READ                PIC 9(5)  COMP.
001290 77  WS-REQUESTS-REJECTED          PIC 9(5)  COMP.
001300 01  WS-GRP-EOF-SWITCH             PIC X(1)  VALUE 'N'.
001310     88  WS-GRP-EOF                    VALUE 'Y'.
001320 01  WS-REQ-EOF-SWITCH             PIC X(1)  VALUE 'N'.
001330     88  WS-REQ-EOF                    VALUE 'Y'.
001340 01  WS-DUP-FOUND-SWITCH           PIC X(1)  VALUE 'N'.
001350     88  WS-DUP-FOUND                  VALUE 'Y'.
001360 01  WS-MEMBER-FOUND-SWITCH        PIC X(1)  VALUE 'N'.
001370     88  WS-MEMBER-IS-VALID            VALUE 'Y'.
001380 01  WS-REJ-MESSAGE                PIC X(60)  VALUE SPACES.
001390 PROCEDURE DIVISION.
001400* MAIN LINE - MATCH-MERGE THE TWO SORTED FILES, ONE GROUP AT A TIME.
001410 P000-MAIN-CONTROL.
001420     PERFORM P010-INITIALIZE.
001430     PERFORM P020-READ-GROUP.
001440     PERFORM P030-READ-REQUEST.
001450     PERFORM P100-PROCESS-ONE-GROUP THRU P100-EXIT
001460         UNTIL WS-GRP-EOF.
001470     PERFORM P999-TERMINATE.
001480     STOP RUN.
001490* OPEN THE TWO INPUT FILES AND THE TWO OUTPUT FILES AND ZERO OUT
001500* THE TWO RUN COUNTERS ECHOED TO THE CONSOLE BY P999 BELOW.
001510 P010-INITIALIZE.
001520     OPEN INPUT GROUP-FILE.
001530     OPEN INPUT MEMBER-MAINT-REQUEST-FILE.
001540     OPEN OUTPUT GROUP-OUT.
001550     OPEN OUTPUT GROUP-REJECTS-FILE.
001560     MOVE ZERO TO WS-GROUPS-READ.
001570     MOVE ZERO TO WS-REQUESTS-REJECTED.
001580     MOVE 'N' TO WS-GRP-EOF-SWITCH.
001590     MOVE 'N' TO WS-REQ-EOF-SWITCH.
001600* NEXT GROUP MASTER OFF THE SORTED GROUP-FILE.
001610 P020-READ-GROUP.
001620     READ GROUP-FILE
001630         AT END MOVE 'Y' TO WS-GRP-EOF-SWITCH.
001640* NEXT ADD/REMOVE TRANSACTION OFF THE SORTED REQUEST FILE.
001650 P030-READ-REQUEST.
001660     READ MEMBER-MAINT-REQUEST-FILE
001670         AT END MOVE 'Y' TO WS-REQ-EOF-SWITCH.
001680*----------------------------------------------------------------
001690* APPLY EVERY PENDING ADD/REMOVE TRANSACTION FOR ONE GROUP, THEN
001700* REWRITE THE UPDATED GROUP RECORD.
001710*----------------------------------------------------------------
001720 P100-PROCESS-ONE-GROUP.
001730     ADD 1 TO WS-GROUPS-READ.
001740     PERFORM P110-LOAD-GROUP-TO-WORK-AREA THRU P110-EXIT.
001750     PERFORM P200-APPLY-ONE-REQUEST THRU P200-EXIT
001760         UNTIL WS-REQ-EOF
001770         OR MMR-GRP-ID NOT EQUAL WS-GRP-ID.
001780     PERFORM P900-WRITE-GROUP THRU P900-EXIT.
001790     PERFORM P020-READ-GROUP.
001800 P100-EXIT.
001810     EXIT.
001820* COPY THE MASTER RECORD JUST READ INTO WS-GROUP-WORK-AREA - ALL
001830* ADD/REMOVE TRANSACTIONS FOR THIS GROUP ARE APPLIED TO THE WORK
001840* AREA, NEVER DIRECTLY TO THE GROUP-FILE-RECORD ITSELF.
001850 P110-LOAD-GROUP-TO-WORK-AREA.
001860     MOVE GRP-ID TO WS-GRP-ID.
001870     MOVE GRP-NAME TO WS-GRP-NAME.
001880     MOVE GRP-DESC TO WS-GRP-DESC.
001890     MOVE GRP-CREATED-BY TO WS-GRP-CREATED-BY.
001900     MOVE GRP-STATUS-CDE TO WS-GRP-STATUS-CDE.
001910     MOVE GRP-MEMBER-COUNT TO WS-GRP-MEMBER-COUNT.
001920     MOVE GRP-LAST-ACTIVITY-DTE-NBR TO WS-GRP-LAST-ACTIVITY-DTE.
001930     PERFORM P115-COPY-ONE-MEMBER THRU P115-EXIT
001940         VARYING WS-MEM-IX FROM 1 BY 1
001950         UNTIL WS-MEM-IX > GRP-MEMBER-COUNT.
001960 P110-EXIT.
001970     EXIT.
001980* ONE SUBSCRIPT AT A TIME - GRP-MEMBER-TABLE HAS NO OCCURS DEPENDING
001990* ON CLAUSE IN THIS RELEASE, SO EVERY MEMBER SLOT UP TO THE COUNT
002000* GETS COPIED, NEVER THE WHOLE 50-DEEP TABLE REGARDLESS OF COUNT.
002010 P115-COPY-ONE-MEMBER.
002020     MOVE GRP-MEMBER-ID (WS-MEM-IX) TO WS-GRP-MEMBER-ID (WS-MEM-IX).
002030 P115-EXIT.
002040     EXIT.
002050* DISPATCH ONE TRANSACTION TO ITS RULE PARAGRAPH BY MMR-ACTION-CDE.
002060 P200-APPLY-ONE-REQUEST.
002070     IF MMR-ACTION-ADD
002080         PERFORM P800-ADD-MEMBER THRU P800-EXIT
002090     ELSE
002100         PERFORM P850-REMOVE-MEMBER THRU P850-EXIT.
002110     PERFORM P030-READ-REQUEST.
002120 P200-EXIT.
002130     EXIT.
002140*----------------------------------------------------------------
002150* ADD-MEMBER RULE.
002160*----------------------------------------------------------------
002170 P800-ADD-MEMBER.
002180     MOVE 'N' TO WS-DUP-FOUND-SWITCH.
002190     PERFORM P810-SEARCH-FOR-DUPLICATE THRU P810-EXIT
002200         VARYING WS-MEM-IX FROM 1 BY 1
002210         UNTIL WS-MEM-IX > WS-GRP-MEMBER-COUNT
002220         OR WS-DUP-FOUND.
002230     IF WS-DUP-FOUND
002240         MOVE 'USER IS ALREADY A MEMBER OF THIS GROUP'
002250             TO WS-REJ-MESSAGE
002260         PERFORM P950-WRITE-REJECT THRU P950-EXIT
002270         GO TO P800-EXIT.
002280     ADD 1 TO WS-GRP-MEMBER-COUNT.
002290     MOVE MMR-USER-ID TO WS-GRP-MEMBER-ID (WS-GRP-MEMBER-COUNT).
002300 P800-EXIT.
002310     EXIT.
002320* CR-8904 - SECOND ADD FOR A USER ALREADY ON THE ROSTER IS A REJECT,
002330* NOT A SILENT NO-OP, SO THE HELP DESK SEES IT ON GROUP-REJECTS-FILE.
002340 P810-SEARCH-FOR-DUPLICATE.
002350     IF WS-GRP-MEMBER-ID (WS-MEM-IX) = MMR-USER-ID
002360         MOVE 'Y' TO WS-DUP-FOUND-SWITCH.
002370 P810-EXIT.
002380     EXIT.
002390*----------------------------------------------------------------
002400* REMOVE-MEMBER RULE.
002410*----------------------------------------------------------------
002420 P850-REMOVE-MEMBER.
002430     MOVE 'N' TO WS-MEMBER-FOUND-SWITCH.
002440     MOVE ZERO TO WS-REMOVE-IX.
002450     PERFORM P860-SEARCH-FOR-MEMBER THRU P860-EXIT
002460         VARYING WS-MEM-IX FROM 1 BY 1
002470         UNTIL WS-MEM-IX > WS-GRP-MEMBER-COUNT
002480         OR WS-MEMBER-IS-VALID.
002490     IF NOT WS-MEMBER-IS-VALID
002500         MOVE 'USER IS NOT A MEMBER OF THIS GROUP'
002510             TO WS-REJ-MESSAGE
002520         PERFORM P950-WRITE-REJECT THRU P950-EXIT
002530         GO TO P850-EXIT.
002540     PERFORM P870-SHIFT-MEMBERS-DOWN THRU P870-EXIT
002550         VARYING WS-MEM-IX FROM WS-REMOVE-IX BY 1
002560         UNTIL WS-MEM-IX > WS-GRP-MEMBER-COUNT - 1.
002570     SUBTRACT 1 FROM WS-GRP-MEMBER-COUNT.
002580 P850-EXIT.
002590     EXIT.
002600* CR-9142 - A REMOVE FOR A USER NOT CURRENTLY ON THE ROSTER IS ALSO
002610* A REJECT (THE MIRROR IMAGE OF THE DUPLICATE-ADD RULE ABOVE).
002620 P860-SEARCH-FOR-MEMBER.
002630     IF WS-GRP-MEMBER-ID (WS-MEM-IX) = MMR-USER-ID
002640         MOVE 'Y' TO WS-MEMBER-FOUND-SWITCH
002650         MOVE WS-MEM-IX TO WS-REMOVE-IX.
002660 P860-EXIT.
002670     EXIT.
002680* CLOSE THE GAP LEFT BY THE REMOVED MEMBER (CR-9511).
002690 P870-SHIFT-MEMBERS-DOWN.
002700     MOVE WS-GRP-MEMBER-ID (WS-MEM-IX + 1) TO
002710         WS-GRP-MEMBER-ID (WS-MEM-IX).
002720 P870-EXIT.
002730     EXIT.
002740* REWRITE THE UPDATED GROUP TO GROUP-OUT - RUNS ONCE PER GROUP,
002750* AFTER EVERY PENDING TRANSACTION FOR IT HAS BEEN APPLIED ABOVE.
002760 P900-WRITE-GROUP.
002770     MOVE WS-GRP-ID TO GRPO-ID.
002780     MOVE WS-GRP-NAME TO GRPO-NAME.
002790     MOVE WS-GRP-DESC TO GRPO-DESC.
002800     MOVE WS-GRP-CREATED-BY TO GRPO-CREATED-BY.
002810     MOVE WS-GRP-STATUS-CDE TO GRPO-STATUS-CDE.
002820     MOVE WS-GRP-MEMBER-COUNT TO GRPO-MEMBER-COUNT.
002830     MOVE WS-GRP-LAST-ACTIVITY-DTE TO GRPO-LAST-ACTIVITY-DTE.
002840     PERFORM P910-WRITE-ONE-MEMBER THRU P910-EXIT
002850         VARYING WS-MEM-IX FROM 1 BY 1
002860         UNTIL WS-MEM-IX > WS-GRP-MEMBER-COUNT.
002870     WRITE GROUP-OUT-RECORD.
002880 P900-EXIT.
002890     EXIT.
002900* MIRROR OF P115 ABOVE, RUNNING AGAINST THE UPDATED COUNT SO A
002910* REMOVED MEMBER'S OLD SLOT AT THE END OF THE TABLE IS NOT WRITTEN.
002920 P910-WRITE-ONE-MEMBER.
002930     MOVE WS-GRP-MEMBER-ID (WS-MEM-IX) TO GRPO-MEMBER-ID (WS-MEM-IX).
002940 P910-EXIT.
002950     EXIT.
002960* ONE LINE PER FAILED TRANSACTION - THE GROUP ROSTER IS UNCHANGED.
002970 P950-WRITE-REJECT.
002980     MOVE WS-GRP-ID TO GRJ-GRP-ID.
002990     MOVE MMR-USER-ID TO GRJ-USER-ID.
003000     MOVE WS-REJ-MESSAGE TO GRJ-MESSAGE-TEXT.
003010     WRITE GROUP-REJECTS-RECORD.
003020     ADD 1 TO WS-REQUESTS-REJECTED.
003030 P950-EXIT.
003040     EXIT.
003050* CLOSE ALL FOUR FILES AND ECHO THE RUN COUNTS TO THE CONSOLE.
003060 P999-TERMINATE.
003070     CLOSE GROUP-FILE.
003080     CLOSE MEMBER-MAINT-REQUEST-FILE.
003090     CLOSE GROUP-OUT.
003100     CLOSE GROUP-REJECTS-FILE.
003110     DISPLAY 'GMM.TIP22 - GROUP MEMBER MAINTENANCE - RUN COMPLETE'.
003120     DISPLAY 'GROUPS READ         = ' WS-GROUPS-READ.
003130     DISPLAY 'REQUESTS REJECTED   = ' WS-REQUESTS-REJECTED.

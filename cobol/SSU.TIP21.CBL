000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. SHARE-SETTLEMENT-UPDATE.
000030 AUTHOR. DST. MODIFIED BY T OKAFOR.
000040 INSTALLATION. DST SYSTEMS INC - KANSAS CITY.
000050 DATE WRITTEN. 06/30/1990.
000060 DATE COMPILED. 06/11/2001.
000070 SECURITY. NONE.
000080*----------------------------------------------------------------
000090* SHARE-SETTLEMENT-UPDATE  -  SHARED EXPENSE LEDGER SYSTEM (SELS)
000100* MATCH-MERGES SETTLE-REQUEST-FILE (ONE RECORD PER SHARE ID TO
000110* BE MARKED PAID BACK) AGAINST THE COMPUTED SHARES ON
000120* EXPENSE-SHARE-FILE, SETS SHR-SETTLED TO 'Y' ON A MATCH, AND
000130* WRITES EVERY SHARE TO EXPENSE-SHARE-OUT. EVERY SHARE STILL
000140* UNSETTLED AFTER THE MATCH IS ALSO WRITTEN TO
000150* OUTSTANDING-BALANCE-FILE - THE NIGHTLY EXTRACT THE ON-LINE
000160* BALANCE INQUIRY SCREEN READS FROM.
000170* BOTH FILES MUST ARRIVE SORTED ASCENDING BY THEIR RESPECTIVE
000180* SHR-ID / SET-SHR-ID KEY - NEITHER FILE IS INDEXED IN THIS
000190* BUILD (OPS RUNBOOK SELS-003 - SAME REASON AS GROUP-FILE).
000200*----------------------------------------------------------------
000210* CHANGE LOG
000220*  06/30/90 JP  CR-9023  ORIGINAL PROGRAM - SETTLE ONLY, NO
000230*                        OUTSTANDING-BALANCE EXTRACT YET.
000240*  11/11/91 TO  CR-9147  ADDED OUTSTANDING-BALANCE-FILE - COLLECTIONS
000250*                        WAS RE-KEYING THE SAME REPORT BY HAND.
000260*  04/06/93 TO  CR-9312  ADDED THE STALE-REQUEST SKIP LOGIC (P110) -
000270*                        A SETTLE REQUEST FOR AN ALREADY-DELETED
000280*                        SHARE WAS SHIFTING EVERY MATCH AFTER IT.
000290*  02/09/95 MS  CR-9517  SHR-PERCENTAGE NOW CARRIED THROUGH TO
000300*                        EXPENSE-SHARE-OUT UNCHANGED (WAS DROPPED).
000310*  05/23/97 MS  CR-9746  ADDED THE END-OF-RUN CONTROL REPORT LINE,
000320*                        SHARED LAYOUT WITH ESE.TIP20.
000330*  10/19/98 SK  CR-9868  YEAR-2000 REVIEW - SET-REQUEST-DTE ALREADY
000340*                        CARRIES A 4-DIGIT CENTURY. NO CHANGE.
000350*  06/11/01 DN  CR-0141  RECOMPILED AFTER COMPILER UPGRADE - SAME
000360*                        UPGRADE COVERED BY SHR.TIP13 CR-0142.
000370*----------------------------------------------------------------
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT SETTLE-REQUEST-FILE ASSIGN TO "SETFILE".
000450     SELECT EXPENSE-SHARE-FILE ASSIGN TO "SHRFILE".
000460     SELECT EXPENSE-SHARE-OUT ASSIGN TO "SHROUT".
000470     SELECT OUTSTANDING-BALANCE-FILE ASSIGN TO "OBSFILE".
000480     SELECT RUN-CONTROL-REPORT-LINE ASSIGN TO "RPTFILE".
000490 DATA DIVISION.
000500 FILE SECTION.
000510* ONE RECORD PER SHARE TO BE MARKED SETTLED, SORTED ASCENDING
000520* BY SET-SHR-ID.
000530 FD  SETTLE-REQUEST-FILE.
000540 01  SETTLE-REQUEST-RECORD.
000550     05  SET-SHR-ID                    PIC 9(9).
000560     05  SET-REQUEST-DTE.
000570         10  SET-REQUEST-YYYY-DTE.
000580             15  SET-REQUEST-CC-DTE    PIC 9(2).
000590             15  SET-REQUEST-YY-DTE    PIC 9(2).
000600         10  SET-REQUEST-MM-DTE        PIC 9(2).
000610         10  SET-REQUEST-DD-DTE        PIC 9(2).
000620     05  SET-REQUEST-DTE-NBR REDEFINES SET-REQUEST-DTE PIC 9(8).
000630     05  FILLER                        PIC X(20).
000640* COMPUTED SHARES FROM ESE.TIP20, SORTED ASCENDING BY SHR-ID.
000650 FD  EXPENSE-SHARE-FILE.
000660 01  EXPENSE-SHARE-FILE-RECORD.
000670     05  SHR-ID                        PIC 9(9).
000680     05  SHR-ID-EDIT-AREA REDEFINES SHR-ID.
000690         10  SHR-ID-PREFIX             PIC 9(3).
000700         10  SHR-ID-SEQUENCE           PIC 9(6).
000710     05  SHR-EXPENSE-ID                PIC 9(9).
000720     05  SHR-USER-ID                   PIC 9(9).
000730     05  SHR-AMOUNT                    PIC S9(7)V99.
000740     05  SHR-AMOUNT-UNSIGNED REDEFINES SHR-AMOUNT PIC 9(7)V99.
000750     05  SHR-PERCENTAGE                PIC S9V9(4).
000760     05  SHR-SETTLED                   PIC X(1).
000770         88  SHR-IS-SETTLED                VALUE 'Y'.
000780         88  SHR-NOT-SETTLED               VALUE 'N'.
000790     05  SHR-STATUS-CDE                PIC X(1).
000800     05  FILLER                        PIC X(20).
000810 FD  EXPENSE-SHARE-OUT.
000820 01  EXPENSE-SHARE-OUT-RECORD.
000830     05  SHRO-ID                       PIC 9(9).
000840     05  SHRO-EXPENSE-ID               PIC 9(9).
000850     05  SHRO-USER-ID                  PIC 9(9).
000860     05  SHRO-AMOUNT                   PIC S9(7)V99.
000870     05  SHRO-PERCENTAGE               PIC S9V9(4).
000880     05  SHRO-SETTLED                  PIC X(1).
000890     05  FILLER                        PIC X(20).
000900* OUTSTANDING (UNSETTLED) SHARES ONLY - FEEDS THE ON-LINE
000910* BALANCE INQUIRY SCREEN.
000920 FD  OUTSTANDING-BALANCE-FILE.
000930 01  OUTSTANDING-BALANCE-RECORD.
000940     05  OBS-SHR-ID                    PIC 9(9).
000950     05  OBS-EXPENSE-ID                PIC 9(9).
000960     05  OBS-USER-ID                   PIC 9(9).
000970     05  OBS-AMOUNT                    PIC S9(7)V99.
000980     05  FILLER                        PIC X(20).
000990* END-OF-RUN CONTROL REPORT LINE (SEE RPT.TIP23).
001000 FD  RUN-CONTROL-REPORT-LINE.
001010 01  RUN-CONTROL-REPORT-LINE.
001020     05  RPT-RECORD-TYPE-CD            PIC X(1).
001030         88  RPT-RECORD-TYPE-HEADER        VALUE 'H'.
001040         88  RPT-RECORD-TYPE-DETAIL        VALUE 'D'.
001050     05  RPT-HEADING-AREA.
001060         10  RPT-HEADING-TEXT          PIC X(60).
001070         10  FILLER                    PIC X(72).
001080     05  RPT-DETAIL-AREA REDEFINES RPT-HEADING-AREA.
001090         10  RPT-EXPENSES-READ         PIC ZZ,ZZ9.
001100         10  FILLER                    PIC X(5).
001110         10  RPT-EXPENSES-ACCEPTED     PIC ZZ,ZZ9.
001120         10  FILLER                    PIC X(5).
001130         10  RPT-EXPENSES-REJECTED     PIC ZZ,ZZ9.
001140         10  FILLER                    PIC X(5).
001150         10  RPT-TOTAL-AMOUNT-EDIT     PIC ZZZ,ZZZ,ZZ9.99.
001160         10  FILLER                    PIC X(5).
001170         10  RPT-SHARES-SETTLED        PIC ZZ,ZZ9.
001180         10  FILLER                    PIC X(24).
001190 WORKING-STORAGE SECTION.
001200 77  WS-EXPENSES-READ              PIC 9(5)  COMP.
001210 77  WS-EXPENSES-ACCEPTED          PIC 9(5)  COMP.
001220 77  WS-EXPENSES-REJECTED          PIC 9(5)  COMP.
001230 77  WS-SHARES-SETTLED             PIC 9(5)  COMP.
001240 77  WS-TOTAL-AMOUNT               PIC S9(9)V99.
001250 01  WS-SET-EOF-SWITCH             PIC X(1)  VALUE 'N'.
001260     88  WS-SET-EOF                    VALUE 'Y'.
001270 01  WS-SHR-EOF-SWITCH             PIC X(1)  VALUE 'N'.
001280     88  WS-SHR-EOF                    VALUE 'Y'.
001290 01  WS-MATCH-SWITCH               PIC X(1)  VALUE 'N'.
001300     88  WS-REQUEST-MATCHED            VALUE 'Y'.
001310 PROCEDURE DIVISION.
001320* MAIN LINE - WALK BOTH SORTED FILES TOGETHER, ONE SHARE RECORD AT A
001330* TIME, UNTIL EXPENSE-SHARE-FILE (THE DRIVING FILE) IS EXHAUSTED.
001340 P000-MAIN-CONTROL.
001350     PERFORM P010-INITIALIZE.
001360     PERFORM P020-READ-SETTLE-REQUEST.
001370     PERFORM P030-READ-SHARE.
001380     PERFORM P100-PROCESS-ONE-SHARE THRU P100-EXIT
001390         UNTIL WS-SHR-EOF.
001400     PERFORM P990-PRINT-REPORT.
001410     PERFORM P999-TERMINATE.
001420     STOP RUN.
001430* OPEN THE TWO INPUT FILES AND THE THREE OUTPUT FILES AND ZERO OUT
001440* THE RUN-CONTROL ACCUMULATORS PRINTED BY P990 BELOW.
001450 P010-INITIALIZE.
001460     OPEN INPUT SETTLE-REQUEST-FILE.
001470     OPEN INPUT EXPENSE-SHARE-FILE.
001480     OPEN OUTPUT EXPENSE-SHARE-OUT.
001490     OPEN OUTPUT OUTSTANDING-BALANCE-FILE.
001500     OPEN OUTPUT RUN-CONTROL-REPORT-LINE.
001510     MOVE ZERO TO WS-EXPENSES-READ.
001520     MOVE ZERO TO WS-EXPENSES-ACCEPTED.
001530     MOVE ZERO TO WS-EXPENSES-REJECTED.
001540     MOVE ZERO TO WS-SHARES-SETTLED.
001550     MOVE ZERO TO WS-TOTAL-AMOUNT.
001560     MOVE 'N' TO WS-SET-EOF-SWITCH.
001570     MOVE 'N' TO WS-SHR-EOF-SWITCH.
001580* NEXT SETTLE REQUEST OFF THE SORTED SETTLE-REQUEST-FILE.
001590 P020-READ-SETTLE-REQUEST.
001600     READ SETTLE-REQUEST-FILE
001610         AT END MOVE 'Y' TO WS-SET-EOF-SWITCH.
001620* NEXT COMPUTED SHARE OFF THE SORTED EXPENSE-SHARE-FILE - THIS IS
001630* THE DRIVING FILE FOR THE MATCH-MERGE BELOW.
001640 P030-READ-SHARE.
001650     READ EXPENSE-SHARE-FILE
001660         AT END MOVE 'Y' TO WS-SHR-EOF-SWITCH.
001670*----------------------------------------------------------------
001680* SETTLEMENT MATCH-MERGE - SET SHR-SETTLED TO 'Y' WHERE A SETTLE
001690* REQUEST MATCHES THIS SHARE; A SHARE LEFT WITH SHR-SETTLED = 'N'
001700* IS AN OUTSTANDING SHARE AND IS COUNTED AS SUCH ON THE REPORT.
001710*----------------------------------------------------------------
001720 P100-PROCESS-ONE-SHARE.
001730     PERFORM P110-ADVANCE-PAST-STALE-REQUESTS THRU P110-EXIT.
001740     MOVE 'N' TO WS-MATCH-SWITCH.
001750     IF NOT WS-SET-EOF
001760         IF SET-SHR-ID = SHR-ID
001770             MOVE 'Y' TO WS-MATCH-SWITCH.
001780     IF WS-REQUEST-MATCHED
001790         PERFORM P020-READ-SETTLE-REQUEST.
001800     PERFORM P600-SETTLE-SHARE THRU P600-EXIT.
001810     PERFORM P030-READ-SHARE.
001820 P100-EXIT.
001830     EXIT.
001840* A REQUEST FOR A SHARE ID SMALLER THAN THE ONE WE ARE LOOKING AT
001850* IS A STALE REQUEST (SHARE ALREADY GONE) - SKIP PAST IT (CR-9312).
001860 P110-ADVANCE-PAST-STALE-REQUESTS.
001870     PERFORM P115-READ-NEXT-STALE-REQUEST THRU P115-EXIT
001880         UNTIL WS-SET-EOF
001890         OR SET-SHR-ID NOT LESS THAN SHR-ID.
001900 P110-EXIT.
001910     EXIT.
001920 P115-READ-NEXT-STALE-REQUEST.
001930     PERFORM P020-READ-SETTLE-REQUEST.
001940 P115-EXIT.
001950     EXIT.
001960* COPY THE SHARE FORWARD TO EXPENSE-SHARE-OUT REGARDLESS OF MATCH
001970* RESULT - THE OUTPUT FILE MUST CARRY EVERY SHARE THAT WAS ON THE
001980* INPUT, SETTLED OR NOT, SO ESE.TIP20'S NEXT RUN SEES A COMPLETE SET.
001990 P600-SETTLE-SHARE.
002000     MOVE SHR-ID TO SHRO-ID.
002010     MOVE SHR-EXPENSE-ID TO SHRO-EXPENSE-ID.
002020     MOVE SHR-USER-ID TO SHRO-USER-ID.
002030     MOVE SHR-AMOUNT TO SHRO-AMOUNT.
002040     MOVE SHR-PERCENTAGE TO SHRO-PERCENTAGE.
002050     IF WS-REQUEST-MATCHED
002060         MOVE 'Y' TO SHRO-SETTLED
002070     ELSE
002080         MOVE SHR-SETTLED TO SHRO-SETTLED.
002090     WRITE EXPENSE-SHARE-OUT-RECORD.
002100     IF SHRO-SETTLED = 'Y'
002110         ADD 1 TO WS-SHARES-SETTLED.
002120     IF SHRO-SETTLED = 'N'
002130         PERFORM P700-SELECT-UNSETTLED THRU P700-EXIT.
002140 P600-EXIT.
002150     EXIT.
002160* ONLY A SHARE THAT CAME OUT OF P600 STILL MARKED 'N' LANDS HERE -
002170* THIS IS THE ONLY WAY ONTO OUTSTANDING-BALANCE-FILE, SO THE ON-LINE
002180* BALANCE SCREEN NEVER SHOWS A SHARE THAT WAS JUST SETTLED THIS RUN.
002190 P700-SELECT-UNSETTLED.
002200     MOVE SHRO-ID TO OBS-SHR-ID.
002210     MOVE SHRO-EXPENSE-ID TO OBS-EXPENSE-ID.
002220     MOVE SHRO-USER-ID TO OBS-USER-ID.
002230     MOVE SHRO-AMOUNT TO OBS-AMOUNT.
002240     WRITE OUTSTANDING-BALANCE-RECORD.
002250 P700-EXIT.
002260     EXIT.
002270* HEADER LINE FOLLOWED BY ONE DETAIL LINE, SAME TWO-RECORD-TYPE
002280* LAYOUT AS ESE.TIP20 SO RPT.TIP23 CAN PRINT EITHER RUN'S OUTPUT
002290* WITHOUT CARING WHICH PROGRAM PRODUCED IT (CR-9746).
002300 P990-PRINT-REPORT.
002310     MOVE 'H' TO RPT-RECORD-TYPE-CD.
002320     MOVE 'SHARE SETTLEMENT UPDATE - END OF RUN CONTROL TOTALS'
002330         TO RPT-HEADING-TEXT.
002340     WRITE RUN-CONTROL-REPORT-LINE.
002350     MOVE 'D' TO RPT-RECORD-TYPE-CD.
002360     MOVE WS-EXPENSES-READ TO RPT-EXPENSES-READ.
002370     MOVE WS-EXPENSES-ACCEPTED TO RPT-EXPENSES-ACCEPTED.
002380     MOVE WS-EXPENSES-REJECTED TO RPT-EXPENSES-REJECTED.
002390     MOVE WS-TOTAL-AMOUNT TO RPT-TOTAL-AMOUNT-EDIT.
002400     MOVE WS-SHARES-SETTLED TO RPT-SHARES-SETTLED.
002410     WRITE RUN-CONTROL-REPORT-LINE.
002420* CLOSE ALL FIVE FILES AND ECHO THE SETTLED COUNT TO THE JOB LOG SO
002430* THE OPERATOR CAN EYEBALL IT AGAINST THE PRINTED REPORT BEFORE THE
002440* NEXT STEP IN THE STREAM PICKS UP EXPENSE-SHARE-OUT.
002450 P999-TERMINATE.
002460     CLOSE SETTLE-REQUEST-FILE.
002470     CLOSE EXPENSE-SHARE-FILE.
002480     CLOSE EXPENSE-SHARE-OUT.
002490     CLOSE OUTSTANDING-BALANCE-FILE.
002500     CLOSE RUN-CONTROL-REPORT-LINE.
002510     DISPLAY 'SSU.TIP21 - SHARE SETTLEMENT UPDATE - RUN COMPLETE'.
002520     DISPLAY 'SHARES SETTLED THIS RUN = ' WS-SHARES-SETTLED.

000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. EXPENSE-HEADER-RECORD.
000030 AUTHOR. DST. MODIFIED BY R HALVORSEN.
000040 INSTALLATION. DST SYSTEMS INC - KANSAS CITY.
000050 DATE WRITTEN. 04/02/1987.
000060 DATE COMPILED. 02/23/2003.
000070 SECURITY. NONE.
000080*----------------------------------------------------------------
000090* EXPENSE-HEADER-RECORD  -  SHARED EXPENSE LEDGER SYSTEM (SELS)
000100* ONE RECORD PER EXPENSE. EXP-SPLIT-TYPE DRIVES WHICH SPLIT
000110* STRATEGY THE ENGINE (ESE.TIP20) APPLIES TO THE SHARE RECORDS
000120* THAT FOLLOW THIS HEADER ON EXPENSE-FILE.
000130*----------------------------------------------------------------
000140* CHANGE LOG
000150*  04/02/87 RH  CR-8710  ORIGINAL RECORD LAYOUT FOR PILOT ROLLOUT.
000160*  09/02/87 RH  CR-8735  ADDED EXP-DATE - AUDITORS WANT A TRAIL
000170*                        OF WHEN THE EXPENSE WAS INCURRED.
000180*  01/14/89 JP  CR-8906  WIDENED EXP-DESCRIPTION TO 100 BYTES.
000190*  06/30/90 JP  CR-9019  EXP-AMOUNT MADE SIGNED - CREDIT MEMO
000200*                        REVERSALS COME THROUGH AS NEGATIVE.
000210*  11/11/91 TO  CR-9143  ADDED EXP-SPLIT-TYPE AND ITS 88-LEVELS -
000220*                        REPLACES THE OLD EQUAL-SPLIT-ONLY RULE.
000230*  04/06/93 TO  CR-9309  ADDED EXP-SHARE-COUNT SO THE ENGINE KNOWS
000240*                        HOW MANY SHARE RECORDS FOLLOW.
000250*  02/09/95 MS  CR-9513  ADDED EXP-STATUS-CDE 88-LEVELS.
000260*  10/19/98 SK  CR-9863  YEAR-2000 REVIEW - EXP-DATE ALREADY
000270*                        CARRIES A 4-DIGIT CENTURY. NO CHANGE.
000280*  02/23/03 DN  CR-0311  RECOMPILED - REBUILT AFTER MOVE TO THE
000290*                        NEW SOURCE LIBRARY (SELS.SRCLIB).
000300*----------------------------------------------------------------
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM.
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370     SELECT EXPENSE-HEADER-RECORD ASSIGN TO "EXPFILE".
000380 DATA DIVISION.
000390 FILE SECTION.
000400* EXPENSE TRANSACTION FILE - ONE HEADER PER EXPENSE, ARRIVAL
000410* ORDER, LINE SEQUENTIAL. EACH HEADER IS FOLLOWED ON THE SHARE
000420* FILE BY EXP-SHARE-COUNT SHARE RECORDS (SEE SHR.TIP13).
000430 FD  EXPENSE-HEADER-RECORD.
000440 01  EXPENSE-HEADER-RECORD.
000450     05  EXP-ID                        PIC 9(9).
000460     05  EXP-DESCRIPTION               PIC X(100).
000470     05  EXP-DESCRIPTION-RPT-AREA REDEFINES EXP-DESCRIPTION.
000480         10  EXP-DESCRIPTION-SHORT     PIC X(40).
000490         10  FILLER                    PIC X(60).
000500     05  EXP-AMOUNT                    PIC S9(9)V99.
000510     05  EXP-AMOUNT-UNSIGNED REDEFINES EXP-AMOUNT PIC 9(9)V99.
000520     05  EXP-GROUP-ID                  PIC 9(9).
000530     05  EXP-PAID-BY-ID                PIC 9(9).
000540     05  EXP-SPLIT-TYPE                PIC X(1).
000550         88  EXP-SPLIT-EQUAL               VALUE '1'.
000560         88  EXP-SPLIT-UNEQUAL             VALUE '2'.
000570         88  EXP-SPLIT-PERCENTAGE          VALUE '3'.
000580     05  EXP-SHARE-COUNT               PIC 9(3).
000590     05  EXP-DATE                      PIC 9(8).
000600     05  EXP-DATE-GROUP REDEFINES EXP-DATE.
000610         10  EXP-DATE-YYYY-DTE.
000620             15  EXP-DATE-CC-DTE       PIC 9(2).
000630             15  EXP-DATE-YY-DTE       PIC 9(2).
000640         10  EXP-DATE-MM-DTE           PIC 9(2).
000650         10  EXP-DATE-DD-DTE           PIC 9(2).
000660     05  EXP-STATUS-CDE                PIC X(1).
000670         88  EXP-STATUS-ACCEPTED           VALUE 'A'.
000680         88  EXP-STATUS-REJECTED           VALUE 'R'.
000690         88  EXP-STATUS-PENDING            VALUE 'P'.
000700     05  FILLER                        PIC X(15).
000710 WORKING-STORAGE SECTION.
000720 77  WS-EXP-SUB                    PIC 9(2)  COMP.
000730 77  WS-EXP-RECORD-COUNT           PIC 9(5)  COMP.
000740 01  WS-EXP-EOF-SWITCH             PIC X(1)  VALUE 'N'.
000750     88  WS-EXP-EOF                    VALUE 'Y'.
000760 PROCEDURE DIVISION.
000770* THIS STUB EXISTS SO THE LAYOUT ABOVE CAN BE CATALOGUED AND
000780* FIELD-COUNTED BY THE COPYBOOK LIBRARIAN JOB (OPS RUNBOOK
000790* SELS-003). THE REAL SPLIT-ENGINE LOGIC LIVES IN ESE.TIP20.
000800 P000-MAIN-CONTROL.
000810     MOVE ZERO TO WS-EXP-RECORD-COUNT.
000820     PERFORM P010-COUNT-ONE-SLOT
000830         VARYING WS-EXP-SUB FROM 1 BY 1
000840         UNTIL WS-EXP-SUB > 1.
000850     STOP RUN.
000860 P010-COUNT-ONE-SLOT.
000870     ADD 1 TO WS-EXP-RECORD-COUNT.
